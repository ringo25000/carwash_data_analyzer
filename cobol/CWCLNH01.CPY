000100******************************************************************
000200*               C O P Y   C W C L N H 0 1                        *
000300******************************************************************
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000600* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE COMPRA YA LIMPIO          *
000800*             : (CLEAN-HISTORY / CLEAN-DELTA), CON TABLA DE      *
000900*             : LINEAS DE BAHIA DE LAVADO CUANDO APLICA          *
001000* LONGITUD    : 140 POSICIONES (MAXIMA)                          *
001100******************************************************************
001200 01  CWCH-REGISTRO.
001300*--> IDENTIFICADOR UNICO DE TRANSACCION, YA VALIDADO NUMERICO
001400     05  CWCH-TRANS-ID                 PIC 9(10).
001500*--> FECHA DE NEGOCIO DE LA COMPRA, FORMATO YYYY-MM-DD
001600     05  CWCH-PURCHASE-DATE            PIC X(10).
001700*--> HORA DE LA COMPRA, FORMATO HH:MM:SS (SEGUNDOS SIEMPRE 00)
001800     05  CWCH-PURCHASE-TIME            PIC X(08).
001900*--> NOMBRE DEL TARJETAHABIENTE, RECORTADO (PUEDE VENIR BLANCO)
002000     05  CWCH-CARDHOLDER-NAME          PIC X(20).
002100*--> ULTIMOS 4 DIGITOS DE LA TARJETA (PUEDE VENIR BLANCO)
002200     05  CWCH-CARDHOLDER-LAST4         PIC X(04).
002300*--> TOTAL COBRADO, DOLARES Y CENTAVOS
002400     05  CWCH-TOTAL-AMOUNT             PIC S9(5)V99.
002500*--> TIPO DE COMPRA: V = VACUUM, W = WASH
002600     05  CWCH-PURCHASE-TYPE            PIC X(01).
002700         88  CWCH-ES-VACUUM                     VALUE 'V'.
002800         88  CWCH-ES-WASH                       VALUE 'W'.
002900*--> NUMERO DE VACUUM (1-6), SOLO SIGNIFICATIVO SI TYPE = V
003000     05  CWCH-VACUUM-NUMBER            PIC 9(02).
003100*--> CANTIDAD DE LINEAS DE BAHIA DE LAVADO (0 SI TYPE = V)
003200     05  CWCH-WASH-BAY-COUNT           PIC 9(02).
003300*--> TABLA DE LINEAS POR BAHIA, UNA POR CADA BAHIA USADA
003400     05  CWCH-WASH-BAY-TABLA OCCURS 0 TO 7 TIMES
003500             DEPENDING ON CWCH-WASH-BAY-COUNT
003600             INDEXED BY CWCH-IDX-BAHIA.
003700         10  CWCH-BAY-NUMBER           PIC 9(02).
003800         10  CWCH-WASH-PURCHASE-TOTAL  PIC S9(5)V99.
003900*--> RELLENO PARA COMPLETAR LONGITUD MAXIMA DE REGISTRO
004000     05  FILLER                        PIC X(13).

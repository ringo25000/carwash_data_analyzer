000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP1LMP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIMPIA EL EXTRACTO CRUDO DE TRANSACCIONES DE LAS *
000800*             : TERMINALES DE COBRO (LAVADO Y ASPIRADORAS) Y LO  *
000900*             : CONVIERTE EN EL HISTORICO DE COMPRAS LIMPIO.     *
001000*             : DECIDE LIMPIEZA TOTAL O INCREMENTAL SEGUN SI YA  *
001100*             : EXISTE HISTORICO LIMPIO, Y SEPARA UN DELTA CON   *
001200*             : UNICAMENTE LOS REGISTROS NUEVOS                  *
001300* ARCHIVOS    : RAWHIST=C, CLNHIST=C, CLNHNEW=A, CLNDLTA=A       *
001400* PROGRAMA(S) : INVOCADO POR CWP6DRV                             *
001500* INSTALADO   : 02/04/1991                                       *
001600* BPM/RATIONAL: 114402                                           *
001700* NOMBRE      : LIMPIEZA DE INGRESOS DE CARWASH                  *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CWP1LMP.
002100 AUTHOR. MARVIN COZ.
002200 INSTALLATION. CARWASH DATA CENTER.
002300 DATE-WRITTEN. 14 MARZO 1991.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600******************************************************************
002700*                 H I S T O R I A L   D E   C A M B I O S        *
002800******************************************************************
002900* 14/03/1991 MCOZ TCKT-0001 VERSION INICIAL DEL PROGRAMA         *
003000* 02/04/1991 MCOZ TCKT-0006 INSTALADO A PRODUCCION                *
003100* 19/08/1992 MCOZ TCKT-0118 CORRIGE EXTRACCION DE ID CUANDO LA   *
003200*                 TERMINAL ENVIA EL CAMPO EN BLANCO              *
003300* 11/01/1993 EEDR TCKT-0204 AGREGA RECHAZO DE MONTOS NEGATIVOS   *
003400* 07/06/1994 EEDR TCKT-0311 CORRIGE PARSEO DE BAHIAS CON DOS     *
003500*                 DIGITOS (BAY 10 EN ADELANTE NO APLICA, MAX 7)  *
003600* 23/02/1995 PEDR TCKT-0377 AJUSTA EXTRACCION DE ULTIMOS 4       *
003700*                 DIGITOS DE TARJETA DESDE MASCARA               *
003800* 30/11/1996 PEDR TCKT-0455 AGREGA CONTADOR DE RECHAZADOS POR    *
003900*                 TIPO PARA LA BITACORA DE OPERACIONES           *
004000* 18/11/1998 EEDR TCKT-0602 REVISION PARA EL CAMBIO DE SIGLO     *
004100*                 (Y2K) - FECHAS DE 4 DIGITOS VALIDADAS          *
004200* 09/03/1999 EEDR TCKT-0609 PRUEBAS DE REGRESION Y2K COMPLETAS   *
004300* 14/09/2001 JRC  TCKT-0714 AGREGA MODO INCREMENTAL CONTRA       *
004400*                 HISTORICO EXISTENTE (ANTES SOLO CARGA TOTAL)   *
004500* 26/02/2003 JRC  TCKT-0801 CORRIGE ORDEN DEL DELTA CUANDO EL    *
004600*                 HISTORICO VIEJO VIENE VACIO                   *
004700* 09/07/2004 JRC  TCKT-0849 CLNHNEW SE COPIA DE VUELTA A CLNHIST*
004800*                 AL FINAL DE LA CORRIDA; ANTES CLNHIST QUEDABA *
004900*                 IGUAL Y CWP2LOD/CWP3DUP LEIAN HISTORIA VIEJA  *
005000* 22/07/2004 JRC  TCKT-0862 CAMBIA STOP RUN POR GOBACK; EL      *
005100*                 PROGRAMA SE INVOCA POR CALL DESDE CWP6DRV Y   *
005200*                 STOP RUN TERMINABA TODO EL PROCESO SIN DEVOLVER*
005300*                 CONTROL AL DRIVER NI DEJARLO VER EL RETURN-CODE*
005400* 26/07/2004 JRC  TCKT-0866 REGRESA PERFORM ... THRU ... A LAS   *
005500*                 SECCIONES QUE LO HABIAN PERDIDO, AL ESTILO    *
005600*                 DE JM47ADM                                    *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RAWHIST ASSIGN TO RAWHIST
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-RAWHIST.
006700
006800     SELECT CLNHIST ASSIGN TO CLNHIST
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FS-CLNHIST.
007100
007200     SELECT CLNHNEW ASSIGN TO CLNHNEW
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-CLNHNEW.
007500
007600     SELECT CLNDLTA ASSIGN TO CLNDLTA
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-CLNDLTA.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   EXTRACTO CRUDO DE TRANSACCIONES DE TERMINAL (ENTRADA)
008600 FD RAWHIST.
008700     COPY CWRAWH01.
008800*   HISTORICO LIMPIO VIGENTE (GENERACION ACTUAL, SOLO LECTURA)
008900 FD CLNHIST.
009000     COPY CWCLNH01.
009100*   HISTORICO LIMPIO NUEVO (GENERACION SIGUIENTE, SALIDA)
009200 FD CLNHNEW.
009300     COPY CWCLNH01 REPLACING CWCH-REGISTRO BY CWCN-REGISTRO
009400                     LEADING CWCH BY CWCN.
009500*   DELTA DE REGISTROS RECIEN LIMPIADOS (SALIDA)
009600 FD CLNDLTA.
009700     COPY CWCLNH01 REPLACING CWCH-REGISTRO BY CWCD-REGISTRO
009800                     LEADING CWCH BY CWCD.
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01 WKS-FS-STATUS.
010500    02 FS-RAWHIST             PIC 9(02) VALUE ZEROES.
010600    02 FS-CLNHIST             PIC 9(02) VALUE ZEROES.
010700    02 FS-CLNHNEW             PIC 9(02) VALUE ZEROES.
010800    02 FS-CLNDLTA             PIC 9(02) VALUE ZEROES.
010900    02 FILLER                 PIC X(08) VALUE SPACES.
011000******************************************************************
011100*              REGISTRO DE TRABAJO PARA EL REGISTRO LIMPIO       *
011200******************************************************************
011300 01 WS-REG-LIMPIO-G.
011400     COPY CWCLNH01 REPLACING CWCH-REGISTRO BY WS-REG-LIMPIO
011500                     LEADING CWCH BY WKLP.
011600******************************************************************
011700*              CONTADORES Y BANDERAS DE CONTROL                  *
011800******************************************************************
011900 01 WKS-CONTADORES.
012000    02 WKS-LEIDOS              PIC 9(07) COMP VALUE ZEROES.
012100    02 WKS-LIMPIOS             PIC 9(07) COMP VALUE ZEROES.
012200    02 WKS-DELTA-ESCRITOS      PIC 9(07) COMP VALUE ZEROES.
012300    02 WKS-YA-CONOCIDOS        PIC 9(07) COMP VALUE ZEROES.
012400    02 WKS-RECHAZ-ID           PIC 9(07) COMP VALUE ZEROES.
012500    02 WKS-RECHAZ-FECHA        PIC 9(07) COMP VALUE ZEROES.
012600    02 WKS-RECHAZ-MONTO        PIC 9(07) COMP VALUE ZEROES.
012700    02 WKS-COPIADOS-VIEJOS     PIC 9(07) COMP VALUE ZEROES.
012800    02 WKS-CANT-CONOCIDOS      PIC 9(07) COMP VALUE ZEROES.
012900    02 WKS-I                   PIC 9(07) COMP VALUE ZEROES.
013000    02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013100    02 WKS-MASCARA-R REDEFINES WKS-MASCARA PIC X(09).
013200    02 FILLER                  PIC X(04) VALUE SPACES.
013300
013400 01 WKS-BANDERAS.
013500    02 WKS-FIN-RAWHIST         PIC X(01) VALUE 'N'.
013600       88 FIN-RAWHIST                    VALUE 'Y'.
013700    02 WKS-FIN-CLNHIST         PIC X(01) VALUE 'N'.
013800       88 FIN-CLNHIST                    VALUE 'Y'.
013900    02 WKS-MODO-INCR-SW        PIC X(01) VALUE 'N'.
014000       88 MODO-INCREMENTAL              VALUE 'Y'.
014100    02 WKS-REG-VALIDO-SW       PIC X(01) VALUE 'N'.
014200       88 REGISTRO-VALIDO               VALUE 'Y'.
014300    02 WKS-ID-VALIDO-SW        PIC X(01) VALUE 'N'.
014400       88 ID-VALIDO                      VALUE 'Y'.
014500    02 WKS-FECHA-VALIDA-SW     PIC X(01) VALUE 'N'.
014600       88 FECHA-VALIDA                   VALUE 'Y'.
014700    02 WKS-MONTO-VALIDO-SW     PIC X(01) VALUE 'N'.
014800       88 MONTO-VALIDO                   VALUE 'Y'.
014900    02 WKS-YA-CONOCIDO-SW      PIC X(01) VALUE 'N'.
015000       88 YA-CONOCIDO                    VALUE 'Y'.
015100    02 WKS-ID-TOKEN-SW         PIC X(01) VALUE 'N'.
015200       88 ID-TOKEN-HALLADO               VALUE 'Y'.
015300    02 WKS-VAC-TOKEN-SW        PIC X(01) VALUE 'N'.
015400       88 ES-VACUUM-POR-TEXTO             VALUE 'Y'.
015500    02 WKS-FIN-CLNHNEW-SW      PIC X(01) VALUE 'N'.
015600       88 FIN-CLNHNEW                    VALUE 'Y'.
015700    02 FILLER                  PIC X(01) VALUE SPACES.
015800******************************************************************
015900*           TABLA DE IDENTIFICADORES YA CONOCIDOS                *
016000*           (SOLO CARGADA EN MODO INCREMENTAL)                   *
016100******************************************************************
016200 01 WKS-TABLA-CONOCIDOS.
016300    02 FILLER                  PIC X(02) VALUE SPACES.
016400    02 WKS-ID-CONOCIDO OCCURS 1 TO 50000 TIMES
016500            DEPENDING ON WKS-CANT-CONOCIDOS.
016600       04 WKS-ID-CONOCIDO-VAL  PIC 9(10).
016700******************************************************************
016800*        CAMPOS PARA DESCOMPOSICION DE LA FECHA/HORA CRUDA       *
016900******************************************************************
017000 01 WKS-FECHA-TRABAJO.
017100    02 WKS-MES-NUM             PIC 9(02).
017200    02 WKS-DIA-NUM             PIC 9(02).
017300    02 WKS-ANIO-NUM            PIC 9(04).
017400    02 WKS-HORA-NUM            PIC 9(02).
017500    02 WKS-MINUTO-NUM          PIC 9(02).
017600    02 FILLER                  PIC X(02) VALUE SPACES.
017700 01 WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
017800    02 FILLER                  PIC X(12).
017900******************************************************************
018000*        CAMPOS PARA LIMPIEZA DEL MONTO COBRADO                  *
018100******************************************************************
018200 01 WKS-MONTO-TEMP             PIC X(10).
018300 01 WKS-MONTO-PIEZAS.
018400    02 WKS-P1                  PIC X(10).
018500    02 WKS-P2                  PIC X(10).
018600    02 WKS-P3                  PIC X(10).
018700    02 FILLER                  PIC X(10) VALUE SPACES.
018800 01 WKS-MONTO-LIMPIO           PIC X(10).
018900 01 WKS-MONTO-PARTES.
019000    02 WKS-ENTERO              PIC X(05).
019100    02 WKS-CENTAVOS            PIC X(02).
019200    02 FILLER                  PIC X(03) VALUE SPACES.
019300 01 WKS-ENTERO-RJ              PIC X(05) JUSTIFIED RIGHT.
019400 01 WKS-CENTAVOS-RJ            PIC X(02) JUSTIFIED RIGHT.
019500 01 WKS-ENTERO-N               PIC 9(05).
019600 01 WKS-CENTAVOS-N             PIC 9(02).
019700******************************************************************
019800*        CAMPOS PARA EL ESCANEO DEL TEXTO DE DETALLE             *
019900******************************************************************
020000 01 WKS-DETALLE-MAYUS          PIC X(200).
020100 01 WKS-DETALLE-MAYUS-R REDEFINES WKS-DETALLE-MAYUS.
020200    02 WKS-DETALLE-CHAR OCCURS 200 TIMES PIC X(01).
020300 01 WKS-TOKEN-PUNTERO          PIC 9(03) COMP VALUE 1.
020400 01 WKS-TOKEN                  PIC X(20).
020500 01 WKS-TOKEN-ANTERIOR         PIC X(20).
020600 01 WKS-ID-CRUDO                PIC X(10).
020700 01 WKS-ID-RJ                   PIC X(10) JUSTIFIED RIGHT.
020800 01 WKS-VAC-CRUDO               PIC X(02).
020900 01 WKS-VAC-RJ                  PIC X(02) JUSTIFIED RIGHT.
021000 01 WKS-VAC-N                   PIC 9(02).
021100 01 WKS-BAHIA-NUM-CRUDO         PIC X(02).
021200 01 WKS-BAHIA-NUM-RJ            PIC X(02) JUSTIFIED RIGHT.
021300 01 WKS-BAHIA-MONTO-CRUDO       PIC X(10).
021400 01 WKS-ESPERA-ID-VALOR-SW      PIC X(01) VALUE 'N'.
021500    88 ESPERA-ID-VALOR                   VALUE 'Y'.
021600 01 WKS-ESPERA-VAC-NUM-SW       PIC X(01) VALUE 'N'.
021700    88 ESPERA-VAC-NUM                    VALUE 'Y'.
021800 01 WKS-ESPERA-BAHIA-NUM-SW     PIC X(01) VALUE 'N'.
021900    88 ESPERA-BAHIA-NUM                  VALUE 'Y'.
022000 01 WKS-ESPERA-BAHIA-MONTO-SW   PIC X(01) VALUE 'N'.
022100    88 ESPERA-BAHIA-MONTO                VALUE 'Y'.
022200 01 WKS-ESPERA-LAST4-SW         PIC X(01) VALUE 'N'.
022300    88 ESPERA-LAST4                      VALUE 'Y'.
022400******************************************************************
022500 PROCEDURE DIVISION.
022600******************************************************************
022700*               S E C C I O N    P R I N C I P A L               *
022800******************************************************************
022900 100-MAIN SECTION.
023000     PERFORM 110-APERTURA-ARCHIVOS THRU 120-DETERMINA-MODO-E
023100     IF MODO-INCREMENTAL
023200        PERFORM 130-CARGA-IDS-CONOCIDOS THRU 130-CARGA-IDS-CONOCIDOS-E
023300     END-IF
023400     PERFORM 200-LEE-RAWHIST THRU 200-LEE-RAWHIST-E
023500     PERFORM 300-PROCESA-RAWHIST THRU 300-PROCESA-RAWHIST-E
023600             UNTIL FIN-RAWHIST
023700     IF MODO-INCREMENTAL
023800        PERFORM 400-COPIA-HISTORIA-VIEJA THRU 400-COPIA-HISTORIA-VIEJA-E
023900     END-IF
024000     PERFORM 420-ACTUALIZA-CLNHIST THRU 420-ACTUALIZA-CLNHIST-E
024100     PERFORM 500-STADISTICS THRU 900-CIERRA-ARCHIVOS-E
024200     GOBACK.
024300 100-MAIN-E. EXIT.
024400
024500 110-APERTURA-ARCHIVOS SECTION.
024600     OPEN INPUT  RAWHIST
024700     IF FS-RAWHIST NOT = 0
024800        DISPLAY '>>> ERROR AL ABRIR RAWHIST, STATUS: '
024900                FS-RAWHIST UPON CONSOLE
025000        MOVE 91 TO RETURN-CODE
025100        GOBACK
025200     END-IF
025300     OPEN OUTPUT CLNHNEW
025400     OPEN OUTPUT CLNDLTA
025500     IF FS-CLNHNEW NOT = 0 OR FS-CLNDLTA NOT = 0
025600        DISPLAY '>>> ERROR AL ABRIR SALIDAS DE LIMPIEZA' UPON
025700                CONSOLE
025800        MOVE 91 TO RETURN-CODE
025900        GOBACK
026000     END-IF.
026100 110-APERTURA-ARCHIVOS-E. EXIT.
026200
026300 120-DETERMINA-MODO SECTION.
026400     OPEN INPUT CLNHIST
026500     EVALUATE FS-CLNHIST
026600        WHEN 0
026700           MOVE 'Y' TO WKS-MODO-INCR-SW
026800        WHEN 35
026900           MOVE 'N' TO WKS-MODO-INCR-SW
027000        WHEN OTHER
027100           DISPLAY '>>> ERROR AL ABRIR CLNHIST, STATUS: '
027200                   FS-CLNHIST UPON CONSOLE
027300           MOVE 91 TO RETURN-CODE
027400           GOBACK
027500     END-EVALUATE.
027600 120-DETERMINA-MODO-E. EXIT.
027700
027800******************************************************************
027900*     CARGA LOS IDENTIFICADORES DEL HISTORICO VIGENTE EN MEMORIA *
028000******************************************************************
028100 130-CARGA-IDS-CONOCIDOS SECTION.
028200     READ CLNHIST
028300         AT END SET FIN-CLNHIST TO TRUE
028400     END-READ
028500     PERFORM 131-ACUMULA-ID-CONOCIDO THRU 131-ACUMULA-ID-CONOCIDO-E
028600             UNTIL FIN-CLNHIST.
028700 130-CARGA-IDS-CONOCIDOS-E. EXIT.
028800
028900 131-ACUMULA-ID-CONOCIDO SECTION.
029000     ADD 1 TO WKS-CANT-CONOCIDOS
029100     MOVE CWCH-TRANS-ID TO WKS-ID-CONOCIDO-VAL (WKS-CANT-CONOCIDOS)
029200     READ CLNHIST
029300         AT END SET FIN-CLNHIST TO TRUE
029400     END-READ.
029500 131-ACUMULA-ID-CONOCIDO-E. EXIT.
029600
029700******************************************************************
029800*                 L E C T U R A   D E   R A W H I S T            *
029900******************************************************************
030000 200-LEE-RAWHIST SECTION.
030100     READ RAWHIST
030200         AT END SET FIN-RAWHIST TO TRUE
030300     END-READ.
030400 200-LEE-RAWHIST-E. EXIT.
030500
030600 300-PROCESA-RAWHIST SECTION.
030700     ADD 1 TO WKS-LEIDOS
030800     PERFORM 310-LIMPIA-REGISTRO THRU 310-LIMPIA-REGISTRO-E
030900     PERFORM 200-LEE-RAWHIST THRU 200-LEE-RAWHIST-E.
031000 300-PROCESA-RAWHIST-E. EXIT.
031100
031200******************************************************************
031300*             L I M P I E Z A   D E   U N   R E G I S T R O      *
031400******************************************************************
031500 310-LIMPIA-REGISTRO SECTION.
031600     INITIALIZE WS-REG-LIMPIO
031700     MOVE 'N' TO WKS-ID-VALIDO-SW WKS-FECHA-VALIDA-SW
031800                 WKS-MONTO-VALIDO-SW WKS-ID-TOKEN-SW
031900                 WKS-VAC-TOKEN-SW
032000     MOVE SPACES TO WKS-ID-CRUDO WKS-VAC-CRUDO
032100     MOVE CWRH-DETAILS-TEXT TO WKS-DETALLE-MAYUS
032200     INSPECT WKS-DETALLE-MAYUS
032300             CONVERTING
032400             'abcdefghijklmnopqrstuvwxyz'
032500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032600     PERFORM 315-ESCANEA-DETALLE THRU 315-ESCANEA-DETALLE-E
032700     PERFORM 312-VALIDA-TRANS-ID THRU 312-VALIDA-TRANS-ID-E
032800     IF ID-VALIDO
032900        PERFORM 313-VALIDA-FECHA THRU 313-VALIDA-FECHA-E
033000        IF FECHA-VALIDA
033100           PERFORM 314-VALIDA-MONTO THRU 314-VALIDA-MONTO-E
033200           IF MONTO-VALIDO
033300              PERFORM 316-CLASIFICA-COMPRA THRU 316-CLASIFICA-COMPRA-E
033400              MOVE 'Y' TO WKS-REG-VALIDO-SW
033500           ELSE
033600              ADD 1 TO WKS-RECHAZ-MONTO
033700           END-IF
033800        ELSE
033900           ADD 1 TO WKS-RECHAZ-FECHA
034000        END-IF
034100     ELSE
034200        ADD 1 TO WKS-RECHAZ-ID
034300     END-IF
034400     IF REGISTRO-VALIDO
034500        ADD 1 TO WKS-LIMPIOS
034600        PERFORM 320-VERIFICA-CONOCIDO THRU 320-VERIFICA-CONOCIDO-E
034700        IF NOT YA-CONOCIDO
034800           PERFORM 330-ESCRIBE-SALIDA THRU 330-ESCRIBE-SALIDA-E
034900        ELSE
035000           ADD 1 TO WKS-YA-CONOCIDOS
035100        END-IF
035200     END-IF
035300     MOVE 'N' TO WKS-REG-VALIDO-SW.
035400 310-LIMPIA-REGISTRO-E. EXIT.
035500
035600******************************************************************
035700*      E S C A N E O   D E L   T E X T O   D E   D E T A L L E   *
035800*      EN UN SOLO PASE SE UBICAN: TRANSACTION ID, VAC N,         *
035900*      BAY N $A.AA Y LA MASCARA DE TARJETA (****)                *
036000******************************************************************
036100 315-ESCANEA-DETALLE SECTION.
036200     MOVE 1 TO WKS-TOKEN-PUNTERO
036300     MOVE SPACES TO WKS-TOKEN-ANTERIOR
036400     MOVE 'N' TO WKS-ESPERA-ID-VALOR-SW WKS-ESPERA-VAC-NUM-SW
036500                 WKS-ESPERA-BAHIA-NUM-SW
036600                 WKS-ESPERA-BAHIA-MONTO-SW WKS-ESPERA-LAST4-SW
036700     MOVE ZEROES TO WKLP-WASH-BAY-COUNT
036800     PERFORM 317-SIGUIENTE-TOKEN THRU 317-SIGUIENTE-TOKEN-E
036900             UNTIL WKS-TOKEN-PUNTERO > 200.
037000 315-ESCANEA-DETALLE-E. EXIT.
037100
037200 317-SIGUIENTE-TOKEN SECTION.
037300     UNSTRING WKS-DETALLE-MAYUS DELIMITED BY ALL SPACE
037400              INTO WKS-TOKEN
037500              WITH POINTER WKS-TOKEN-PUNTERO
037600     END-UNSTRING
037700     IF WKS-TOKEN NOT = SPACES
037800        PERFORM 318-EVALUA-TOKEN THRU 318-EVALUA-TOKEN-E
037900        MOVE WKS-TOKEN TO WKS-TOKEN-ANTERIOR
038000     END-IF.
038100 317-SIGUIENTE-TOKEN-E. EXIT.
038200
038300 318-EVALUA-TOKEN SECTION.
038400     EVALUATE TRUE
038500        WHEN ESPERA-ID-VALOR
038600           MOVE WKS-TOKEN(1:10) TO WKS-ID-CRUDO
038700           MOVE 'Y' TO WKS-ID-TOKEN-SW
038800           MOVE 'N' TO WKS-ESPERA-ID-VALOR-SW
038900        WHEN ESPERA-VAC-NUM
039000           MOVE WKS-TOKEN(1:2)  TO WKS-VAC-CRUDO
039100           MOVE 'Y' TO WKS-VAC-TOKEN-SW
039200           MOVE 'N' TO WKS-ESPERA-VAC-NUM-SW
039300        WHEN ESPERA-BAHIA-NUM
039400           MOVE WKS-TOKEN(1:2)  TO WKS-BAHIA-NUM-CRUDO
039500           MOVE 'Y' TO WKS-ESPERA-BAHIA-MONTO-SW
039600           MOVE 'N' TO WKS-ESPERA-BAHIA-NUM-SW
039700        WHEN ESPERA-BAHIA-MONTO
039800           MOVE WKS-TOKEN(1:10) TO WKS-BAHIA-MONTO-CRUDO
039900           PERFORM 319-AGREGA-LINEA-BAHIA THRU 319-AGREGA-LINEA-BAHIA-E
040000           MOVE 'N' TO WKS-ESPERA-BAHIA-MONTO-SW
040100        WHEN ESPERA-LAST4
040200           IF WKS-TOKEN(1:4) IS NUMERIC
040300              MOVE WKS-TOKEN(1:4) TO WKLP-CARDHOLDER-LAST4
040400           END-IF
040500           MOVE 'N' TO WKS-ESPERA-LAST4-SW
040600        WHEN WKS-TOKEN = 'ID:' AND WKS-TOKEN-ANTERIOR = 'TRANSACTION'
040700           MOVE 'Y' TO WKS-ESPERA-ID-VALOR-SW
040800        WHEN WKS-TOKEN = 'VAC'
040900           MOVE 'Y' TO WKS-ESPERA-VAC-NUM-SW
041000        WHEN WKS-TOKEN = 'BAY'
041100           MOVE 'Y' TO WKS-ESPERA-BAHIA-NUM-SW
041200        WHEN WKS-TOKEN(1:1) = '*'
041300           MOVE 'Y' TO WKS-ESPERA-LAST4-SW
041400        WHEN OTHER
041500           CONTINUE
041600     END-EVALUATE.
041700 318-EVALUA-TOKEN-E. EXIT.
041800
041900******************************************************************
042000*        A G R E G A   U N A   L I N E A   D E   B A H I A       *
042100******************************************************************
042200 319-AGREGA-LINEA-BAHIA SECTION.
042300     IF WKLP-WASH-BAY-COUNT < 7
042400        ADD 1 TO WKLP-WASH-BAY-COUNT
042500        MOVE WKS-BAHIA-NUM-CRUDO TO WKS-BAHIA-NUM-RJ
042600        INSPECT WKS-BAHIA-NUM-RJ REPLACING LEADING SPACE BY ZERO
042700        MOVE WKS-BAHIA-NUM-RJ
042800             TO WKLP-BAY-NUMBER (WKLP-WASH-BAY-COUNT)
042900        PERFORM 340-LIMPIA-MONTO-BAHIA THRU 340-LIMPIA-MONTO-BAHIA-E
043000     END-IF.
043100 319-AGREGA-LINEA-BAHIA-E. EXIT.
043200
043300 340-LIMPIA-MONTO-BAHIA SECTION.
043400     MOVE WKS-BAHIA-MONTO-CRUDO TO WKS-MONTO-TEMP
043500     INSPECT WKS-MONTO-TEMP REPLACING ALL '$' BY SPACE
043600     UNSTRING WKS-MONTO-TEMP DELIMITED BY '.'
043700              INTO WKS-ENTERO WKS-CENTAVOS
043800     MOVE WKS-ENTERO   TO WKS-ENTERO-RJ
043900     MOVE WKS-CENTAVOS TO WKS-CENTAVOS-RJ
044000     INSPECT WKS-ENTERO-RJ   REPLACING LEADING SPACE BY ZERO
044100     INSPECT WKS-CENTAVOS-RJ REPLACING LEADING SPACE BY ZERO
044200     IF WKS-ENTERO-RJ IS NUMERIC AND WKS-CENTAVOS-RJ IS NUMERIC
044300        MOVE WKS-ENTERO-RJ   TO WKS-ENTERO-N
044400        MOVE WKS-CENTAVOS-RJ TO WKS-CENTAVOS-N
044500        COMPUTE
044600           WKLP-WASH-PURCHASE-TOTAL (WKLP-WASH-BAY-COUNT) =
044700              WKS-ENTERO-N + (WKS-CENTAVOS-N / 100)
044800     END-IF.
044900 340-LIMPIA-MONTO-BAHIA-E. EXIT.
045000
045100******************************************************************
045200*           V A L I D A C I O N   D E L   T R A N S   I D        *
045300******************************************************************
045400 312-VALIDA-TRANS-ID SECTION.
045500     IF CWRH-TRANS-ID IS NUMERIC AND CWRH-TRANS-ID NOT = SPACES
045600        MOVE CWRH-TRANS-ID TO WKLP-TRANS-ID
045700        MOVE 'Y' TO WKS-ID-VALIDO-SW
045800     ELSE
045900        IF ID-TOKEN-HALLADO
046000           MOVE WKS-ID-CRUDO TO WKS-ID-RJ
046100           INSPECT WKS-ID-RJ REPLACING LEADING SPACE BY ZERO
046200           IF WKS-ID-RJ IS NUMERIC
046300              MOVE WKS-ID-RJ TO WKLP-TRANS-ID
046400              MOVE 'Y' TO WKS-ID-VALIDO-SW
046500           END-IF
046600        END-IF
046700     END-IF.
046800 312-VALIDA-TRANS-ID-E. EXIT.
046900
047000******************************************************************
047100*             V A L I D A C I O N   D E   F E C H A              *
047200******************************************************************
047300 313-VALIDA-FECHA SECTION.
047400     IF CWRH-DT-MES    IS NUMERIC AND
047500        CWRH-DT-DIA    IS NUMERIC AND
047600        CWRH-DT-ANIO   IS NUMERIC AND
047700        CWRH-DT-HORA   IS NUMERIC AND
047800        CWRH-DT-MINUTO IS NUMERIC
047900        MOVE CWRH-DT-MES    TO WKS-MES-NUM
048000        MOVE CWRH-DT-DIA    TO WKS-DIA-NUM
048100        MOVE CWRH-DT-ANIO   TO WKS-ANIO-NUM
048200        MOVE CWRH-DT-HORA   TO WKS-HORA-NUM
048300        MOVE CWRH-DT-MINUTO TO WKS-MINUTO-NUM
048400        IF WKS-MES-NUM    >= 1 AND WKS-MES-NUM    <= 12 AND
048500           WKS-DIA-NUM    >= 1 AND WKS-DIA-NUM    <= 31 AND
048600           WKS-HORA-NUM   <= 23 AND WKS-MINUTO-NUM <= 59
048700           STRING CWRH-DT-ANIO DELIMITED BY SIZE
048800                  '-'          DELIMITED BY SIZE
048900                  CWRH-DT-MES  DELIMITED BY SIZE
049000                  '-'          DELIMITED BY SIZE
049100                  CWRH-DT-DIA  DELIMITED BY SIZE
049200                  INTO WKLP-PURCHASE-DATE
049300           STRING CWRH-DT-HORA   DELIMITED BY SIZE
049400                  ':'            DELIMITED BY SIZE
049500                  CWRH-DT-MINUTO DELIMITED BY SIZE
049600                  ':00'          DELIMITED BY SIZE
049700                  INTO WKLP-PURCHASE-TIME
049800           MOVE 'Y' TO WKS-FECHA-VALIDA-SW
049900        END-IF
050000     END-IF.
050100 313-VALIDA-FECHA-E. EXIT.
050200
050300******************************************************************
050400*              V A L I D A C I O N   D E L   M O N T O           *
050500******************************************************************
050600 314-VALIDA-MONTO SECTION.
050700     MOVE CWRH-TOTAL TO WKS-MONTO-TEMP
050800     INSPECT WKS-MONTO-TEMP REPLACING ALL '$' BY SPACE
050900                                     ALL ',' BY SPACE
051000     UNSTRING WKS-MONTO-TEMP DELIMITED BY ALL SPACE
051100              INTO WKS-P1 WKS-P2 WKS-P3
051200     MOVE SPACES TO WKS-MONTO-LIMPIO
051300     STRING WKS-P1 DELIMITED BY SPACE
051400            WKS-P2 DELIMITED BY SPACE
051500            WKS-P3 DELIMITED BY SPACE
051600            INTO WKS-MONTO-LIMPIO
051700     IF WKS-MONTO-LIMPIO(1:1) = '-'
051800        MOVE 'N' TO WKS-MONTO-VALIDO-SW
051900     ELSE
052000        UNSTRING WKS-MONTO-LIMPIO DELIMITED BY '.'
052100                 INTO WKS-ENTERO WKS-CENTAVOS
052200        MOVE WKS-ENTERO   TO WKS-ENTERO-RJ
052300        MOVE WKS-CENTAVOS TO WKS-CENTAVOS-RJ
052400        INSPECT WKS-ENTERO-RJ   REPLACING LEADING SPACE BY ZERO
052500        INSPECT WKS-CENTAVOS-RJ REPLACING LEADING SPACE BY ZERO
052600        IF WKS-ENTERO-RJ IS NUMERIC AND WKS-CENTAVOS-RJ IS NUMERIC
052700           MOVE WKS-ENTERO-RJ   TO WKS-ENTERO-N
052800           MOVE WKS-CENTAVOS-RJ TO WKS-CENTAVOS-N
052900           COMPUTE WKLP-TOTAL-AMOUNT =
053000                   WKS-ENTERO-N + (WKS-CENTAVOS-N / 100)
053100           MOVE 'Y' TO WKS-MONTO-VALIDO-SW
053200        ELSE
053300           MOVE 'N' TO WKS-MONTO-VALIDO-SW
053400        END-IF
053500     END-IF.
053600 314-VALIDA-MONTO-E. EXIT.
053700
053800******************************************************************
053900*            C L A S I F I C A C I O N   D E   C O M P R A       *
054000******************************************************************
054100 316-CLASIFICA-COMPRA SECTION.
054200     MOVE CWRH-CARDHOLDER TO WKLP-CARDHOLDER-NAME
054300     IF ES-VACUUM-POR-TEXTO
054400        MOVE WKS-VAC-CRUDO TO WKS-VAC-RJ
054500        INSPECT WKS-VAC-RJ REPLACING LEADING SPACE BY ZERO
054600        IF WKS-VAC-RJ IS NUMERIC
054700           MOVE WKS-VAC-RJ TO WKS-VAC-N
054800           IF WKS-VAC-N >= 1 AND WKS-VAC-N <= 6
054900              MOVE 'V'           TO WKLP-PURCHASE-TYPE
055000              MOVE WKS-VAC-N     TO WKLP-VACUUM-NUMBER
055100              MOVE ZEROES        TO WKLP-WASH-BAY-COUNT
055200           ELSE
055300              MOVE 'N' TO WKS-MONTO-VALIDO-SW
055400           END-IF
055500        ELSE
055600           MOVE 'N' TO WKS-MONTO-VALIDO-SW
055700        END-IF
055800     ELSE
055900        MOVE 'W' TO WKLP-PURCHASE-TYPE
056000        MOVE ZEROES TO WKLP-VACUUM-NUMBER
056100     END-IF.
056200 316-CLASIFICA-COMPRA-E. EXIT.
056300
056400******************************************************************
056500*    V E R I F I C A   S I   E L   I D   Y A   E S   C O N O C I D O  *
056600******************************************************************
056700 320-VERIFICA-CONOCIDO SECTION.
056800     MOVE 'N' TO WKS-YA-CONOCIDO-SW
056900     IF MODO-INCREMENTAL
057000        PERFORM 321-BUSCA-EN-TABLA THRU 321-BUSCA-EN-TABLA-E
057100                VARYING WKS-I FROM 1 BY 1
057200                UNTIL WKS-I > WKS-CANT-CONOCIDOS OR YA-CONOCIDO
057300     END-IF.
057400 320-VERIFICA-CONOCIDO-E. EXIT.
057500
057600 321-BUSCA-EN-TABLA SECTION.
057700     IF WKLP-TRANS-ID = WKS-ID-CONOCIDO-VAL (WKS-I)
057800        MOVE 'Y' TO WKS-YA-CONOCIDO-SW
057900     END-IF.
058000 321-BUSCA-EN-TABLA-E. EXIT.
058100
058200******************************************************************
058300*                E S C R I T U R A   D E   S A L I D A           *
058400******************************************************************
058500 330-ESCRIBE-SALIDA SECTION.
058600     MOVE WS-REG-LIMPIO TO CWCN-REGISTRO
058700     WRITE CWCN-REGISTRO
058800     MOVE WS-REG-LIMPIO TO CWCD-REGISTRO
058900     WRITE CWCD-REGISTRO
059000     ADD 1 TO WKS-DELTA-ESCRITOS.
059100 330-ESCRIBE-SALIDA-E. EXIT.
059200
059300******************************************************************
059400*       C O P I A   E L   H I S T O R I C O   V I E J O          *
059500******************************************************************
059600 400-COPIA-HISTORIA-VIEJA SECTION.
059700     MOVE 'N' TO WKS-FIN-CLNHIST
059800     CLOSE CLNHIST
059900     OPEN INPUT CLNHIST
060000     READ CLNHIST
060100         AT END SET FIN-CLNHIST TO TRUE
060200     END-READ
060300     PERFORM 410-COPIA-UN-REGISTRO THRU 410-COPIA-UN-REGISTRO-E
060400             UNTIL FIN-CLNHIST.
060500 400-COPIA-HISTORIA-VIEJA-E. EXIT.
060600
060700 410-COPIA-UN-REGISTRO SECTION.
060800     MOVE CWCH-REGISTRO TO CWCN-REGISTRO
060900     WRITE CWCN-REGISTRO
061000     ADD 1 TO WKS-COPIADOS-VIEJOS
061100     READ CLNHIST
061200         AT END SET FIN-CLNHIST TO TRUE
061300     END-READ.
061400 410-COPIA-UN-REGISTRO-E. EXIT.
061500
061600******************************************************************
061700*   EL HISTORICO LIMPIO VIGENTE (CLNHIST) NO SE SOBRESCRIBE      *
061800*   DIRECTAMENTE PUES EL PROGRAMA LO TIENE ABIERTO EN LECTURA;   *
061900*   SE CIERRA, SE REABRE EN SALIDA, Y SE LE COPIA EL CONTENIDO   *
062000*   COMPLETO DE CLNHNEW (EQUIVALENTE A LA RENOMBRADA DE LA       *
062100*   GENERACION SIGUIENTE QUE HARIA EL JCL SI CADA PASO FUERA UN  *
062200*   STEP SEPARADO; AQUI LA CADENA CORRE COMO CALLs EN UN SOLO    *
062300*   PASO, ASI QUE EL PROPIO PROGRAMA DEBE DEJAR CLNHIST LISTO    *
062400*   PARA QUE CWP2LOD Y CWP3DUP LO LEAN EN LA MISMA CORRIDA       *
062500******************************************************************
062600 420-ACTUALIZA-CLNHIST SECTION.
062700     CLOSE CLNHNEW
062800     OPEN INPUT CLNHNEW
062900     CLOSE CLNHIST
063000     OPEN OUTPUT CLNHIST
063100     PERFORM 421-LEE-CLNHNEW THRU 421-LEE-CLNHNEW-E
063200     PERFORM 422-COPIA-A-CLNHIST THRU 422-COPIA-A-CLNHIST-E
063300             UNTIL FIN-CLNHNEW.
063400 420-ACTUALIZA-CLNHIST-E. EXIT.
063500
063600 421-LEE-CLNHNEW SECTION.
063700     READ CLNHNEW
063800         AT END SET FIN-CLNHNEW TO TRUE
063900     END-READ.
064000 421-LEE-CLNHNEW-E. EXIT.
064100
064200 422-COPIA-A-CLNHIST SECTION.
064300     MOVE CWCN-REGISTRO TO CWCH-REGISTRO
064400     WRITE CWCH-REGISTRO
064500     PERFORM 421-LEE-CLNHNEW THRU 421-LEE-CLNHNEW-E.
064600 422-COPIA-A-CLNHIST-E. EXIT.
064700
064800******************************************************************
064900*                     E S T A D I S T I C A S                    *
065000******************************************************************
065100 500-STADISTICS SECTION.
065200     DISPLAY '*****************************************' UPON
065300             CONSOLE
065400     MOVE    WKS-LEIDOS          TO WKS-MASCARA
065500     DISPLAY 'REGISTROS LEIDOS RAWHIST:    ' WKS-MASCARA UPON
065600             CONSOLE
065700     MOVE    WKS-LIMPIOS         TO WKS-MASCARA
065800     DISPLAY 'REGISTROS LIMPIADOS OK:      ' WKS-MASCARA UPON
065900             CONSOLE
066000     MOVE    WKS-DELTA-ESCRITOS  TO WKS-MASCARA
066100     DISPLAY 'REGISTROS NUEVOS (DELTA):    ' WKS-MASCARA UPON
066200             CONSOLE
066300     MOVE    WKS-YA-CONOCIDOS    TO WKS-MASCARA
066400     DISPLAY 'YA CONOCIDOS (OMITIDOS):     ' WKS-MASCARA UPON
066500             CONSOLE
066600     MOVE    WKS-COPIADOS-VIEJOS TO WKS-MASCARA
066700     DISPLAY 'COPIADOS DEL HISTORICO VIEJO:' WKS-MASCARA UPON
066800             CONSOLE
066900     MOVE    WKS-RECHAZ-ID       TO WKS-MASCARA
067000     DISPLAY 'RECHAZADOS POR ID INVALIDO:  ' WKS-MASCARA UPON
067100             CONSOLE
067200     MOVE    WKS-RECHAZ-FECHA    TO WKS-MASCARA
067300     DISPLAY 'RECHAZADOS POR FECHA:        ' WKS-MASCARA UPON
067400             CONSOLE
067500     MOVE    WKS-RECHAZ-MONTO    TO WKS-MASCARA
067600     DISPLAY 'RECHAZADOS POR MONTO:        ' WKS-MASCARA UPON
067700             CONSOLE
067800     DISPLAY '*****************************************' UPON
067900             CONSOLE.
068000 500-STADISTICS-E. EXIT.
068100
068200******************************************************************
068300*                  C I E R R E   D E   A R C H I V O S           *
068400******************************************************************
068500 900-CIERRA-ARCHIVOS SECTION.
068600     CLOSE RAWHIST CLNHIST CLNHNEW CLNDLTA.
068700 900-CIERRA-ARCHIVOS-E. EXIT.

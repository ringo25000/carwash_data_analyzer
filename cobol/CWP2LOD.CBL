000100******************************************************************
000200* FECHA       : 18/03/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP2LOD                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL HISTORICO LIMPIO (O EL DELTA) HACIA EL  *
000800*             : MAESTRO DE COMPRAS, GENERANDO LOS HIJOS DE       *
000900*             : DETALLE DE VACUUM Y DE BAHIA DE LAVADO           *
001000* ARCHIVOS    : CLNHIST=C, CLNDLTA=C, PURMAST=A, VACDTL=A,       *
001100*             : WASDTL=A                                        *
001200* PROGRAMA(S) : INVOCADO POR CWP6DRV                             *
001300* INSTALADO   : 25/04/1991                                       *
001400* BPM/RATIONAL: 114403                                           *
001500* NOMBRE      : CARGA DEL MAESTRO DE COMPRAS DE CARWASH          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. CWP2LOD.
001900 AUTHOR. MARVIN COZ.
002000 INSTALLATION. CARWASH DATA CENTER.
002100 DATE-WRITTEN. 18 MARZO 1991.
002200 DATE-COMPILED.
002300 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S        *
002600******************************************************************
002700* 18/03/1991 MCOZ TCKT-0002 VERSION INICIAL DEL PROGRAMA         *
002800* 25/04/1991 MCOZ TCKT-0007 INSTALADO A PRODUCCION                *
002900* 03/09/1992 MCOZ TCKT-0121 CORRIGE CONTEO INICIAL DEL MAESTRO   *
003000*                 CUANDO EL ARCHIVO VIENE RECIEN CREADO          *
003100* 14/02/1994 EEDR TCKT-0288 AGREGA ESCRITURA DE HIJOS WASDTL     *
003200*                 POR CADA LINEA DE BAHIA DE LA COMPRA           *
003300* 22/07/1995 PEDR TCKT-0390 CORRIGE DUPLICIDAD DE HIJOS CUANDO   *
003400*                 UNA COMPRA TRAE MAS DE UNA BAHIA               *
003500* 11/12/1997 PEDR TCKT-0498 AGREGA BITACORA DE RECHAZADOS POR    *
003600*                 LLAVE DUPLICADA EN EL MAESTRO                  *
003700* 18/11/1998 EEDR TCKT-0603 REVISION PARA EL CAMBIO DE SIGLO     *
003800*                 (Y2K) - NINGUN CAMPO DE FECHA AFECTADO AQUI    *
003900* 09/03/1999 EEDR TCKT-0610 PRUEBAS DE REGRESION Y2K COMPLETAS   *
004000* 20/10/2001 JRC  TCKT-0718 AGREGA MODO DE CARGA INCREMENTAL     *
004100*                 CONTRA DELTA CUANDO EL MAESTRO YA TIENE DATOS  *
004200* 15/05/2004 JRC  TCKT-0855 AJUSTA REAPERTURA DE PURMAST EN      *
004300*                 MODO I-O TRAS EL CONTEO INICIAL                *
004400* 12/07/2004 JRC  TCKT-0858 RECHAZA CON ABEND TIPO DE COMPRA     *
004500*                 DISTINTO DE V/W, Y VACUUM SIN NUMERO ASIGNADO  *
004600* 22/07/2004 JRC  TCKT-0862 CAMBIA STOP RUN POR GOBACK; EL      *
004700*                 PROGRAMA SE INVOCA POR CALL DESDE CWP6DRV Y   *
004800*                 STOP RUN TERMINABA TODO EL PROCESO SIN DEVOLVER*
004900*                 CONTROL AL DRIVER NI DEJARLO VER EL RETURN-CODE*
005000* 26/07/2004 JRC  TCKT-0867 REGRESA PERFORM ... THRU ... A LAS   *
005100*                 SECCIONES QUE LO HABIAN PERDIDO, AL ESTILO    *
005200*                 DE JM47ADM                                    *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CLNHIST ASSIGN TO CLNHIST
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS FS-CLNHIST.
006300
006400     SELECT CLNDLTA ASSIGN TO CLNDLTA
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-CLNDLTA.
006700
006800     SELECT PURMAST ASSIGN TO PURMAST
006900            ORGANIZATION IS INDEXED
007000            ACCESS MODE  IS DYNAMIC
007100            RECORD KEY   IS CWPM-TRANS-ID
007200            FILE STATUS  IS FS-PURMAST.
007300
007400     SELECT VACDTL ASSIGN TO VACDTL
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FS-VACDTL.
007700
007800     SELECT WASDTL ASSIGN TO WASDTL
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-WASDTL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700*   HISTORICO LIMPIO COMPLETO (FUENTE EN CARGA TOTAL)
008800 FD CLNHIST.
008900     COPY CWCLNH01.
009000*   DELTA DE REGISTROS NUEVOS (FUENTE EN CARGA INCREMENTAL)
009100 FD CLNDLTA.
009200     COPY CWCLNH01 REPLACING CWCH-REGISTRO BY CWCD-REGISTRO
009300                     LEADING CWCH BY CWCD.
009400*   MAESTRO DE COMPRAS, INDEXADO POR TRANS-ID
009500 FD PURMAST.
009600     COPY CWPURM01.
009700*   HIJO DE DETALLE DE VACUUM
009800 FD VACDTL.
009900     COPY CWVACD01.
010000*   HIJO DE DETALLE DE BAHIA DE LAVADO
010100 FD WASDTL.
010200     COPY CWWASD01.
010300
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010700******************************************************************
010800 01 WKS-FS-STATUS.
010900    02 FS-CLNHIST             PIC 9(02) VALUE ZEROES.
011000    02 FS-CLNDLTA             PIC 9(02) VALUE ZEROES.
011100    02 FS-PURMAST             PIC 9(02) VALUE ZEROES.
011200    02 WKS-FS-PURMAST-DEC REDEFINES FS-PURMAST PIC 9V9.
011300    02 FS-VACDTL              PIC 9(02) VALUE ZEROES.
011400    02 FS-WASDTL              PIC 9(02) VALUE ZEROES.
011500    02 FILLER                 PIC X(08) VALUE SPACES.
011600******************************************************************
011700*              CONTADORES Y BANDERAS DE CONTROL                  *
011800******************************************************************
011900 01 WKS-CONTADORES.
012000    02 WKS-FILAS-MAESTRO       PIC 9(07) COMP VALUE ZEROES.
012100    02 WKS-LEIDOS               PIC 9(07) COMP VALUE ZEROES.
012200    02 WKS-CARGADOS             PIC 9(07) COMP VALUE ZEROES.
012300    02 WKS-HIJOS-VACUUM         PIC 9(07) COMP VALUE ZEROES.
012400    02 WKS-HIJOS-LAVADO         PIC 9(07) COMP VALUE ZEROES.
012500    02 WKS-RECHAZ-DUPLICADO     PIC 9(07) COMP VALUE ZEROES.
012600    02 WKS-IDX-BAHIA            PIC 9(02) COMP VALUE ZEROES.
012700    02 WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012800    02 WKS-MASCARA-R REDEFINES WKS-MASCARA PIC X(09).
012900    02 FILLER                  PIC X(04) VALUE SPACES.
013000
013100 01 WKS-BANDERAS.
013200    02 WKS-FIN-FUENTE         PIC X(01) VALUE 'N'.
013300       88 FIN-FUENTE                    VALUE 'Y'.
013400    02 WKS-CARGA-TOTAL-SW     PIC X(01) VALUE 'N'.
013500       88 CARGA-TOTAL                   VALUE 'Y'.
013600       88 CARGA-INCREMENTAL            VALUE 'N'.
013700    02 WKS-SIN-DATOS-DELTA-SW PIC X(01) VALUE 'N'.
013800       88 SIN-DATOS-DELTA               VALUE 'Y'.
013900    02 FILLER                 PIC X(02) VALUE SPACES.
014000******************************************************************
014100*     VISTAS ALTERNAS DEL REGISTRO FUENTE SEGUN EL MODO DE CARGA *
014200*     (LA FUENTE ACTIVA SE COPIA AQUI ANTES DE PROCESAR)          *
014300******************************************************************
014400 01 WKS-REG-FUENTE-G.
014500     COPY CWCLNH01 REPLACING CWCH-REGISTRO BY WKS-REG-FUENTE
014600                     LEADING CWCH BY WKF.
014700 01 WKS-REG-FUENTE-ALT REDEFINES WKS-REG-FUENTE-G.
014800    02 WKS-REG-FUENTE-BYTES  PIC X(140).
014900******************************************************************
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*               S E C C I O N    P R I N C I P A L               *
015300******************************************************************
015400 100-MAIN SECTION.
015500     PERFORM 110-CUENTA-MAESTRO THRU 110-CUENTA-MAESTRO-E
015600     PERFORM 120-ABRE-MODO-CARGA THRU 120-ABRE-MODO-CARGA-E
015700     IF NOT SIN-DATOS-DELTA
015800        PERFORM 200-LEE-FUENTE THRU 200-LEE-FUENTE-E
015900        PERFORM 300-PROCESA-FUENTE THRU 300-PROCESA-FUENTE-E
016000                UNTIL FIN-FUENTE
016100     END-IF
016200     PERFORM 500-STADISTICS THRU 900-CIERRA-ARCHIVOS-E
016300     GOBACK.
016400 100-MAIN-E. EXIT.
016500
016600******************************************************************
016700*    DETERMINA SI EL MAESTRO YA TIENE FILAS (CARGA INCREMENTAL)  *
016800******************************************************************
016900 110-CUENTA-MAESTRO SECTION.
017000     OPEN INPUT PURMAST
017100     EVALUATE FS-PURMAST
017200        WHEN 0
017300           PERFORM 111-LEE-Y-CUENTA THRU 111-LEE-Y-CUENTA-E
017400        WHEN 35
017500           MOVE ZEROES TO WKS-FILAS-MAESTRO
017600        WHEN OTHER
017700           DISPLAY '>>> ERROR AL ABRIR PURMAST, STATUS: '
017800                   FS-PURMAST UPON CONSOLE
017900           MOVE 91 TO RETURN-CODE
018000           GOBACK
018100     END-EVALUATE
018200     CLOSE PURMAST.
018300 110-CUENTA-MAESTRO-E. EXIT.
018400
018500 111-LEE-Y-CUENTA SECTION.
018600     MOVE SPACES TO WKS-FIN-FUENTE
018700     READ PURMAST NEXT RECORD
018800         AT END SET FIN-FUENTE TO TRUE
018900     END-READ
019000     PERFORM 112-CUENTA-UNA-FILA THRU 112-CUENTA-UNA-FILA-E
019100             UNTIL FIN-FUENTE
019200     MOVE 'N' TO WKS-FIN-FUENTE.
019300 111-LEE-Y-CUENTA-E. EXIT.
019400
019500 112-CUENTA-UNA-FILA SECTION.
019600     ADD 1 TO WKS-FILAS-MAESTRO
019700     READ PURMAST NEXT RECORD
019800         AT END SET FIN-FUENTE TO TRUE
019900     END-READ.
020000 112-CUENTA-UNA-FILA-E. EXIT.
020100
020200******************************************************************
020300*   ABRE LOS ARCHIVOS EN EL MODO QUE CORRESPONDE SEGUN EL CONTEO *
020400******************************************************************
020500 120-ABRE-MODO-CARGA SECTION.
020600     MOVE 'N' TO WKS-SIN-DATOS-DELTA-SW
020700     IF WKS-FILAS-MAESTRO = 0
020800        MOVE 'Y' TO WKS-CARGA-TOTAL-SW
020900        OPEN INPUT  CLNHIST
021000        IF FS-CLNHIST NOT = 0
021100           DISPLAY '>>> ERROR AL ABRIR CLNHIST, STATUS: '
021200                   FS-CLNHIST UPON CONSOLE
021300           MOVE 91 TO RETURN-CODE
021400           GOBACK
021500        END-IF
021600        OPEN OUTPUT PURMAST OUTPUT VACDTL OUTPUT WASDTL
021700     ELSE
021800        MOVE 'N' TO WKS-CARGA-TOTAL-SW
021900        OPEN INPUT CLNDLTA
022000        IF FS-CLNDLTA = 35
022100           MOVE 'Y' TO WKS-SIN-DATOS-DELTA-SW
022200        ELSE
022300           IF FS-CLNDLTA NOT = 0
022400              DISPLAY '>>> ERROR AL ABRIR CLNDLTA, STATUS: '
022500                      FS-CLNDLTA UPON CONSOLE
022600              MOVE 91 TO RETURN-CODE
022700              GOBACK
022800           END-IF
022900        END-IF
023000        OPEN I-O PURMAST
023100        OPEN EXTEND VACDTL
023200        OPEN EXTEND WASDTL
023300     END-IF.
023400 120-ABRE-MODO-CARGA-E. EXIT.
023500
023600******************************************************************
023700*                 L E C T U R A   D E   L A   F U E N T E        *
023800******************************************************************
023900 200-LEE-FUENTE SECTION.
024000     IF CARGA-TOTAL
024100        READ CLNHIST
024200            AT END SET FIN-FUENTE TO TRUE
024300            NOT AT END MOVE CWCH-REGISTRO TO WKS-REG-FUENTE-BYTES
024400        END-READ
024500     ELSE
024600        READ CLNDLTA
024700            AT END SET FIN-FUENTE TO TRUE
024800            NOT AT END MOVE CWCD-REGISTRO TO WKS-REG-FUENTE-BYTES
024900        END-READ
025000     END-IF.
025100 200-LEE-FUENTE-E. EXIT.
025200
025300 300-PROCESA-FUENTE SECTION.
025400     ADD 1 TO WKS-LEIDOS
025500     PERFORM 210-CONSTRUYE-MAESTRO THRU 210-CONSTRUYE-MAESTRO-E
025600     PERFORM 200-LEE-FUENTE THRU 200-LEE-FUENTE-E.
025700 300-PROCESA-FUENTE-E. EXIT.
025800
025900******************************************************************
026000*        C O N S T R U Y E   L A   F I L A   D E L   M A E S T R O *
026100******************************************************************
026200 210-CONSTRUYE-MAESTRO SECTION.
026300     MOVE SPACES                  TO CWPM-REGISTRO
026400     MOVE WKF-TRANS-ID            TO CWPM-TRANS-ID
026500     MOVE WKF-PURCHASE-DATE       TO CWPM-PURCHASE-DATE
026600     MOVE WKF-PURCHASE-TIME       TO CWPM-PURCHASE-TIME
026700     MOVE WKF-CARDHOLDER-NAME     TO CWPM-CARDHOLDER-NAME
026800     MOVE WKF-CARDHOLDER-LAST4    TO CWPM-CARDHOLDER-LAST4
026900     MOVE WKF-TOTAL-AMOUNT        TO CWPM-TOTAL-AMOUNT
027000     MOVE WKF-PURCHASE-TYPE       TO CWPM-PURCHASE-TYPE
027100     WRITE CWPM-REGISTRO
027200         INVALID KEY
027300            ADD 1 TO WKS-RECHAZ-DUPLICADO
027400         NOT INVALID KEY
027500            ADD 1 TO WKS-CARGADOS
027600            PERFORM 220-CONSTRUYE-HIJOS THRU 220-CONSTRUYE-HIJOS-E
027700     END-WRITE.
027800 210-CONSTRUYE-MAESTRO-E. EXIT.
027900
028000******************************************************************
028100*          C O N S T R U Y E   L O S   H I J O S   D E   L A     *
028200*          C O M P R A  (VACUUM O LINEAS DE BAHIA)                *
028300******************************************************************
028400 220-CONSTRUYE-HIJOS SECTION.
028500     IF WKF-ES-VACUUM
028600        IF WKF-VACUUM-NUMBER = ZEROES
028700           DISPLAY '>>> ERROR TRANS-ID ' WKF-TRANS-ID
028800                   ' TIPO VACUUM SIN NUMERO DE VACUUM' UPON CONSOLE
028900           MOVE 91 TO RETURN-CODE
029000           GOBACK
029100        END-IF
029200        MOVE SPACES          TO CWVD-REGISTRO
029300        MOVE WKF-TRANS-ID     TO CWVD-TRANS-ID
029400        MOVE WKF-VACUUM-NUMBER TO CWVD-VACUUM-NUMBER
029500        WRITE CWVD-REGISTRO
029600        ADD 1 TO WKS-HIJOS-VACUUM
029700     ELSE
029800        IF NOT WKF-ES-WASH
029900           DISPLAY '>>> ERROR TRANS-ID ' WKF-TRANS-ID
030000                   ' TIPO DE COMPRA INVALIDO: ' WKF-PURCHASE-TYPE
030100                   UPON CONSOLE
030200           MOVE 91 TO RETURN-CODE
030300           GOBACK
030400        END-IF
030500        PERFORM 230-ESCRIBE-BAHIAS THRU 230-ESCRIBE-BAHIAS-E
030600                VARYING WKS-IDX-BAHIA FROM 1 BY 1
030700                UNTIL WKS-IDX-BAHIA > WKF-WASH-BAY-COUNT
030800     END-IF.
030900 220-CONSTRUYE-HIJOS-E. EXIT.
031000
031100 230-ESCRIBE-BAHIAS SECTION.
031200     MOVE SPACES TO CWWD-REGISTRO
031300     MOVE WKF-TRANS-ID TO CWWD-TRANS-ID
031400     MOVE WKF-BAY-NUMBER (WKS-IDX-BAHIA) TO CWWD-BAY-NUMBER
031500     MOVE WKF-WASH-PURCHASE-TOTAL (WKS-IDX-BAHIA)
031600          TO CWWD-WASH-PURCHASE-TOTAL
031700     WRITE CWWD-REGISTRO
031800     ADD 1 TO WKS-HIJOS-LAVADO.
031900 230-ESCRIBE-BAHIAS-E. EXIT.
032000
032100******************************************************************
032200*                     E S T A D I S T I C A S                    *
032300******************************************************************
032400 500-STADISTICS SECTION.
032500     DISPLAY '*****************************************' UPON
032600             CONSOLE
032700     IF SIN-DATOS-DELTA
032800        DISPLAY 'NO HAY DELTA PENDIENTE, NADA QUE CARGAR' UPON
032900                CONSOLE
033000     ELSE
033100        MOVE    WKS-FILAS-MAESTRO  TO WKS-MASCARA
033200        DISPLAY 'FILAS DEL MAESTRO ANTES DE CARGAR: ' WKS-MASCARA
033300                UPON CONSOLE
033400        MOVE    WKS-LEIDOS         TO WKS-MASCARA
033500        DISPLAY 'REGISTROS LEIDOS DE LA FUENTE:     ' WKS-MASCARA
033600                UPON CONSOLE
033700        MOVE    WKS-CARGADOS       TO WKS-MASCARA
033800        DISPLAY 'REGISTROS CARGADOS AL MAESTRO:     ' WKS-MASCARA
033900                UPON CONSOLE
034000        MOVE    WKS-HIJOS-VACUUM   TO WKS-MASCARA
034100        DISPLAY 'HIJOS DE VACUUM CREADOS:           ' WKS-MASCARA
034200                UPON CONSOLE
034300        MOVE    WKS-HIJOS-LAVADO   TO WKS-MASCARA
034400        DISPLAY 'HIJOS DE BAHIA DE LAVADO CREADOS:  ' WKS-MASCARA
034500                UPON CONSOLE
034600        MOVE    WKS-RECHAZ-DUPLICADO TO WKS-MASCARA
034700        DISPLAY 'RECHAZADOS POR LLAVE DUPLICADA:    ' WKS-MASCARA
034800                UPON CONSOLE
034900     END-IF
035000     DISPLAY '*****************************************' UPON
035100             CONSOLE.
035200 500-STADISTICS-E. EXIT.
035300
035400******************************************************************
035500*                  C I E R R E   D E   A R C H I V O S           *
035600******************************************************************
035700 900-CIERRA-ARCHIVOS SECTION.
035800     IF SIN-DATOS-DELTA
035900        CLOSE CLNDLTA PURMAST VACDTL WASDTL
036000     ELSE
036100        IF CARGA-TOTAL
036200           CLOSE CLNHIST PURMAST VACDTL WASDTL
036300        ELSE
036400           CLOSE CLNDLTA PURMAST VACDTL WASDTL
036500        END-IF
036600     END-IF.
036700 900-CIERRA-ARCHIVOS-E. EXIT.

000100******************************************************************
000200* FECHA       : 20/03/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP3DUP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : AUDITA EL HISTORICO LIMPIO BUSCANDO IDENTIFICA-  *
000800*             : DORES DE TRANSACCION DUPLICADOS E IMPRIME UN     *
000900*             : REPORTE DE AUDITORIA PARA CONTROL INTERNO        *
001000* ARCHIVOS    : CLNHIST=C, AUDRPT=A                              *
001100* PROGRAMA(S) : INVOCADO MANUALMENTE POR CONTROL INTERNO         *
001200* INSTALADO   : 02/05/1991                                       *
001300* BPM/RATIONAL: 114404                                           *
001400* NOMBRE      : AUDITORIA DE DUPLICADOS DE CARWASH               *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. CWP3DUP.
001800 AUTHOR. MARVIN COZ.
001900 INSTALLATION. CARWASH DATA CENTER.
002000 DATE-WRITTEN. 20 MARZO 1991.
002100 DATE-COMPILED.
002200 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                 H I S T O R I A L   D E   C A M B I O S        *
002500******************************************************************
002600* 20/03/1991 MCOZ TCKT-0003 VERSION INICIAL DEL PROGRAMA         *
002700* 02/05/1991 MCOZ TCKT-0008 INSTALADO A PRODUCCION                *
002800* 17/10/1993 EEDR TCKT-0255 AGREGA ENCABEZADO DE PAGINA Y FECHA  *
002900*                 DE CORRIDA AL REPORTE DE AUDITORIA             *
003000* 30/06/1996 PEDR TCKT-0469 CORRIGE CONTEO CUANDO UN ID SE       *
003100*                 REPITE MAS DE DOS VECES EN EL HISTORICO        *
003200* 14/02/1997 PEDR TCKT-0501 AGREGA LISTADO DE MUESTRA LIMITADO A *
003300*                 20 IDENTIFICADORES DUPLICADOS                 *
003400* 03/09/1997 PEDR TCKT-0533 AGREGA IMPRESION DE LOS REGISTROS    *
003500*                 COMPLETOS DEL PRIMER ID DUPLICADO HALLADO      *
003600* 18/11/1998 EEDR TCKT-0604 REVISION PARA EL CAMBIO DE SIGLO     *
003700*                 (Y2K) - SIN CAMBIOS DE FECHA EN ESTE PROGRAMA  *
003800* 09/03/1999 EEDR TCKT-0611 PRUEBAS DE REGRESION Y2K COMPLETAS   *
003900* 04/03/2002 JRC  TCKT-0733 EXCLUYE DE LA CUENTA DE IDS LOS      *
004000*                 REGISTROS CON TRANSACTION-ID EN CEROS          *
004100* 16/07/2004 JRC  TCKT-0861 EL ENCABEZADO AL FIN YA TRAE LA FECHA*
004200*                 Y HORA DE CORRIDA OFRECIDAS DESDE EL 93, Y SE  *
004300*                 AGREGA DURACION TOTAL DE LA CORRIDA AL REPORTE *
004400* 26/07/2004 JRC  TCKT-0865 REGRESA PERFORM ... THRU ... A LAS   *
004500*                 SECCIONES QUE LO HABIAN PERDIDO, AL ESTILO    *
004600*                 DE JM47ADM                                    *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CLNHIST ASSIGN TO CLNHIST
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS FS-CLNHIST.
005700
005800     SELECT AUDRPT ASSIGN TO AUDRPT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-AUDRPT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700 FD CLNHIST.
006800     COPY CWCLNH01.
006900
007000 FD AUDRPT.
007100 01 AUD-LINEA                      PIC X(80).
007200 01 AUD-LINEA-R REDEFINES AUD-LINEA.
007300    02 AUD-COL-TITULO              PIC X(50).
007400    02 AUD-COL-RESTO               PIC X(30).
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*       FECHA/HORA DE CORRIDA Y DURACION PARA EL ENCABEZADO       *
007900******************************************************************
008000 77  WKS-FECHA-CORRIDA            PIC X(10).
008100 77  WKS-HORA-CORRIDA             PIC X(08).
008200 77  WKS-HORA-CORRIDA-N REDEFINES WKS-HORA-CORRIDA PIC 9(08).
008300 77  WKS-TIEMPO-CORRIDA    COMP-3 PIC S9(07).
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01 WKS-FS-STATUS.
008800    02 FS-CLNHIST             PIC 9(02) VALUE ZEROES.
008900    02 FS-AUDRPT              PIC 9(02) VALUE ZEROES.
009000    02 FILLER                 PIC X(08) VALUE SPACES.
009100******************************************************************
009200*              CONTADORES Y BANDERAS DE CONTROL                  *
009300******************************************************************
009400 01 WKS-CONTADORES.
009500    02 WKS-TOTAL-REGISTROS      PIC 9(07) COMP VALUE ZEROES.
009600    02 WKS-IDS-UNICOS           PIC 9(07) COMP VALUE ZEROES.
009700    02 WKS-IDS-DUPLICADOS       PIC 9(07) COMP VALUE ZEROES.
009800    02 WKS-CANT-MUESTRA         PIC 9(02) COMP VALUE ZEROES.
009900    02 WKS-I                    PIC 9(07) COMP VALUE ZEROES.
010000    02 WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010100    02 WKS-MASCARA-R REDEFINES WKS-MASCARA PIC X(09).
010200    02 FILLER                   PIC X(04) VALUE SPACES.
010300
010400 01 WKS-PRIMER-DUP-ID            PIC 9(10) VALUE ZEROES.
010500 01 WKS-PRIMER-DUP-ID-R REDEFINES WKS-PRIMER-DUP-ID.
010600    02 FILLER                  PIC X(10).
010700
010800 01 WKS-BANDERAS.
010900    02 WKS-FIN-CLNHIST        PIC X(01) VALUE 'N'.
011000       88 FIN-CLNHIST                   VALUE 'Y'.
011100    02 WKS-YA-HAY-DUP-SW      PIC X(01) VALUE 'N'.
011200       88 YA-HAY-PRIMER-DUP             VALUE 'Y'.
011300    02 FILLER                 PIC X(02) VALUE SPACES.
011400******************************************************************
011500*      TABLA DE IDENTIFICADORES YA VISTOS DURANTE LA AUDITORIA   *
011600******************************************************************
011700 01 WKS-TABLA-VISTOS.
011800    02 WKS-CANT-VISTOS         PIC 9(07) COMP VALUE ZEROES.
011900    02 FILLER                  PIC X(02) VALUE SPACES.
012000    02 WKS-VISTO OCCURS 1 TO 50000 TIMES
012100            DEPENDING ON WKS-CANT-VISTOS.
012200       04 WKS-VISTO-ID          PIC 9(10).
012300       04 WKS-VISTO-VECES       PIC 9(05) COMP.
012400******************************************************************
012500*   TABLA DE MUESTRA DE IDS DUPLICADOS (TOPE DE 20 POSICIONES)   *
012600******************************************************************
012700 01 WKS-TABLA-MUESTRA.
012800    02 WKS-MUESTRA-ID OCCURS 20 TIMES PIC 9(10) VALUE ZEROES.
012900    02 FILLER                  PIC X(02) VALUE SPACES.
013000******************************************************************
013100*      BANDERAS DE BUSQUEDA EN TABLAS DE TRABAJO DEL PROGRAMA    *
013200******************************************************************
013300 01 WKS-POS-ENCONTRADO          PIC 9(07) COMP VALUE ZEROES.
013400 01 WKS-HALLADO-SW              PIC X(01) VALUE 'N'.
013500    88 ID-HALLADO                        VALUE 'Y'.
013600******************************************************************
013700*                 LINEAS DE IMPRESION DEL REPORTE                *
013800******************************************************************
013900 01 ENC-LINEA-1.
014000    02 FILLER                  PIC X(15) VALUE SPACES.
014100    02 FILLER                  PIC X(45) VALUE
014200       'CARWASH - REPORTE DE AUDITORIA DE DUPLICADOS'.
014300    02 FILLER                  PIC X(20) VALUE SPACES.
014400
014500 01 ENC-LINEA-2.
014600    02 FILLER                  PIC X(15) VALUE SPACES.
014700    02 FILLER                  PIC X(12) VALUE 'CORRIDA    '.
014800    02 ENC-FECHA-CORRIDA       PIC X(10) VALUE SPACES.
014900    02 FILLER                  PIC X(02) VALUE SPACES.
015000    02 ENC-HORA-CORRIDA        PIC X(08) VALUE SPACES.
015100    02 FILLER                  PIC X(33) VALUE SPACES.
015200
015300 01 TOT-LINEA-REGISTROS.
015400    02 FILLER                  PIC X(16) VALUE 'TOTAL RECORDS: '.
015500    02 TOT-REG-N               PIC Z(06)9.
015600    02 FILLER                  PIC X(57) VALUE SPACES.
015700
015800 01 TOT-LINEA-UNICOS.
015900    02 FILLER                  PIC X(24) VALUE
016000       'UNIQUE TRANSACTION IDS: '.
016100    02 TOT-UNI-N               PIC Z(06)9.
016200    02 FILLER                  PIC X(49) VALUE SPACES.
016300
016400 01 TOT-LINEA-DUPLICADOS.
016500    02 FILLER                  PIC X(15) VALUE 'DUPLICATE IDS: '.
016600    02 TOT-DUP-N               PIC Z(06)9.
016700    02 FILLER                  PIC X(58) VALUE SPACES.
016800
016900 01 MSJ-SIN-DUPLICADOS.
017000    02 FILLER                  PIC X(38) VALUE
017100       'NO DUPLICATE TRANSACTION IDS FOUND'.
017200    02 FILLER                  PIC X(42) VALUE SPACES.
017300
017400 01 ENC-MUESTRA.
017500    02 FILLER                  PIC X(30) VALUE
017600       'SAMPLE DUPLICATE IDS:'.
017700    02 FILLER                  PIC X(50) VALUE SPACES.
017800
017900 01 DET-MUESTRA.
018000    02 FILLER                  PIC X(04) VALUE SPACES.
018100    02 DET-MUE-ID               PIC Z(09)9.
018200    02 FILLER                  PIC X(66) VALUE SPACES.
018300
018400 01 ENC-REGISTROS-DUP.
018500    02 FILLER                  PIC X(50) VALUE
018600       'FULL RECORDS FOR FIRST DUPLICATE ID:'.
018700    02 FILLER                  PIC X(30) VALUE SPACES.
018800
018900 01 DET-REGISTRO-COMPLETO.
019000    02 DET-TRANS-ID            PIC Z(09)9.
019100    02 FILLER                  PIC X(02) VALUE SPACES.
019200    02 DET-FECHA               PIC X(10).
019300    02 FILLER                  PIC X(02) VALUE SPACES.
019400    02 DET-HORA                PIC X(08).
019500    02 FILLER                  PIC X(02) VALUE SPACES.
019600    02 DET-CARDHOLDER          PIC X(20).
019700    02 FILLER                  PIC X(02) VALUE SPACES.
019800    02 DET-MONTO               PIC Z,ZZZ,ZZ9.99.
019900    02 FILLER                  PIC X(02) VALUE SPACES.
020000    02 DET-TIPO                PIC X(01).
020100    02 FILLER                  PIC X(11) VALUE SPACES.
020200******************************************************************
020300 PROCEDURE DIVISION.
020400******************************************************************
020500*               S E C C I O N    P R I N C I P A L               *
020600******************************************************************
020700 100-MAIN SECTION.
020800     ACCEPT WKS-FECHA-CORRIDA FROM DATE
020900     ACCEPT WKS-HORA-CORRIDA FROM TIME
021000     MOVE WKS-HORA-CORRIDA-N TO WKS-TIEMPO-CORRIDA
021100     PERFORM 110-APERTURA-ARCHIVOS THRU 200-LEE-CLNHIST-E
021200     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
021300             UNTIL FIN-CLNHIST
021400     PERFORM 300-IMPRIME-REPORTE THRU 300-IMPRIME-REPORTE-E
021500     ACCEPT WKS-HORA-CORRIDA FROM TIME
021600     SUBTRACT WKS-TIEMPO-CORRIDA FROM WKS-HORA-CORRIDA-N
021700               GIVING WKS-TIEMPO-CORRIDA
021800     PERFORM 500-STADISTICS THRU 150-CLOSE-DATA-E
021900     STOP RUN.
022000 100-MAIN-E. EXIT.
022100
022200 110-APERTURA-ARCHIVOS SECTION.
022300     OPEN INPUT CLNHIST
022400     IF FS-CLNHIST NOT = 0
022500        DISPLAY '>>> ERROR AL ABRIR CLNHIST, STATUS: '
022600                FS-CLNHIST UPON CONSOLE
022700        MOVE 91 TO RETURN-CODE
022800        STOP RUN
022900     END-IF
023000     OPEN OUTPUT AUDRPT.
023100 110-APERTURA-ARCHIVOS-E. EXIT.
023200
023300 200-LEE-CLNHIST SECTION.
023400     READ CLNHIST
023500         AT END SET FIN-CLNHIST TO TRUE
023600     END-READ.
023700 200-LEE-CLNHIST-E. EXIT.
023800
023900 200-PROCESA-ARCHIVOS SECTION.
024000     ADD 1 TO WKS-TOTAL-REGISTROS
024100     IF CWCH-TRANS-ID NOT = ZEROES
024200        PERFORM 210-REGISTRA-ID THRU 210-REGISTRA-ID-E
024300     END-IF
024400     PERFORM 200-LEE-CLNHIST THRU 200-LEE-CLNHIST-E.
024500 200-PROCESA-ARCHIVOS-E. EXIT.
024600
024700******************************************************************
024800*   REGISTRA EL ID EN LA TABLA DE VISTOS, O AUMENTA SU CONTADOR  *
024900******************************************************************
025000 210-REGISTRA-ID SECTION.
025100     MOVE 'N' TO WKS-HALLADO-SW
025200     MOVE ZEROES TO WKS-POS-ENCONTRADO
025300     PERFORM 211-BUSCA-VISTO THRU 211-BUSCA-VISTO-E
025400             VARYING WKS-I FROM 1 BY 1
025500             UNTIL WKS-I > WKS-CANT-VISTOS OR ID-HALLADO
025600     IF ID-HALLADO
025700        ADD 1 TO WKS-VISTO-VECES (WKS-POS-ENCONTRADO)
025800        IF WKS-VISTO-VECES (WKS-POS-ENCONTRADO) = 2
025900           ADD 1 TO WKS-IDS-DUPLICADOS
026000           PERFORM 212-AGREGA-MUESTRA THRU 212-AGREGA-MUESTRA-E
026100           IF NOT YA-HAY-PRIMER-DUP
026200              MOVE WKS-VISTO-ID (WKS-POS-ENCONTRADO)
026300                   TO WKS-PRIMER-DUP-ID
026400              SET YA-HAY-PRIMER-DUP TO TRUE
026500           END-IF
026600        END-IF
026700     ELSE
026800        ADD 1 TO WKS-CANT-VISTOS
026900        MOVE CWCH-TRANS-ID TO WKS-VISTO-ID (WKS-CANT-VISTOS)
027000        MOVE 1             TO WKS-VISTO-VECES (WKS-CANT-VISTOS)
027100        ADD 1 TO WKS-IDS-UNICOS
027200     END-IF.
027300 210-REGISTRA-ID-E. EXIT.
027400
027500 211-BUSCA-VISTO SECTION.
027600     IF CWCH-TRANS-ID = WKS-VISTO-ID (WKS-I)
027700        MOVE 'Y'  TO WKS-HALLADO-SW
027800        MOVE WKS-I TO WKS-POS-ENCONTRADO
027900     END-IF.
028000 211-BUSCA-VISTO-E. EXIT.
028100
028200 212-AGREGA-MUESTRA SECTION.
028300     IF WKS-CANT-MUESTRA < 20
028400        ADD 1 TO WKS-CANT-MUESTRA
028500        MOVE WKS-VISTO-ID (WKS-POS-ENCONTRADO)
028600             TO WKS-MUESTRA-ID (WKS-CANT-MUESTRA)
028700     END-IF.
028800 212-AGREGA-MUESTRA-E. EXIT.
028900
029000******************************************************************
029100*            I M P R E S I O N   D E L   R E P O R T E           *
029200******************************************************************
029300 300-IMPRIME-REPORTE SECTION.
029400     WRITE AUD-LINEA FROM ENC-LINEA-1
029500     MOVE WKS-FECHA-CORRIDA TO ENC-FECHA-CORRIDA
029600     MOVE WKS-HORA-CORRIDA  TO ENC-HORA-CORRIDA
029700     WRITE AUD-LINEA FROM ENC-LINEA-2
029800     MOVE WKS-TOTAL-REGISTROS TO TOT-REG-N
029900     WRITE AUD-LINEA FROM TOT-LINEA-REGISTROS
030000     MOVE WKS-IDS-UNICOS      TO TOT-UNI-N
030100     WRITE AUD-LINEA FROM TOT-LINEA-UNICOS
030200     MOVE WKS-IDS-DUPLICADOS  TO TOT-DUP-N
030300     WRITE AUD-LINEA FROM TOT-LINEA-DUPLICADOS
030400     IF WKS-IDS-DUPLICADOS = 0
030500        WRITE AUD-LINEA FROM MSJ-SIN-DUPLICADOS
030600     ELSE
030700        PERFORM 310-IMPRIME-MUESTRA THRU 310-IMPRIME-MUESTRA-E
030800        PERFORM 320-IMPRIME-PRIMER-DUP THRU 320-IMPRIME-PRIMER-DUP-E
030900     END-IF.
031000 300-IMPRIME-REPORTE-E. EXIT.
031100
031200 310-IMPRIME-MUESTRA SECTION.
031300     WRITE AUD-LINEA FROM ENC-MUESTRA
031400     PERFORM 311-IMPRIME-UNA-MUESTRA THRU 311-IMPRIME-UNA-MUESTRA-E
031500             VARYING WKS-I FROM 1 BY 1
031600             UNTIL WKS-I > WKS-CANT-MUESTRA.
031700 310-IMPRIME-MUESTRA-E. EXIT.
031800
031900 311-IMPRIME-UNA-MUESTRA SECTION.
032000     MOVE WKS-MUESTRA-ID (WKS-I) TO DET-MUE-ID
032100     WRITE AUD-LINEA FROM DET-MUESTRA.
032200 311-IMPRIME-UNA-MUESTRA-E. EXIT.
032300
032400******************************************************************
032500*  SEGUNDA PASADA SOBRE CLNHIST PARA MOSTRAR LOS REGISTROS       *
032600*  COMPLETOS QUE CARGAN EL PRIMER ID DUPLICADO ENCONTRADO        *
032700******************************************************************
032800 320-IMPRIME-PRIMER-DUP SECTION.
032900     WRITE AUD-LINEA FROM ENC-REGISTROS-DUP
033000     CLOSE CLNHIST
033100     OPEN INPUT CLNHIST
033200     PERFORM 200-LEE-CLNHIST THRU 200-LEE-CLNHIST-E
033300     PERFORM 321-REVISA-UN-REGISTRO THRU 321-REVISA-UN-REGISTRO-E
033400             UNTIL FIN-CLNHIST.
033500 320-IMPRIME-PRIMER-DUP-E. EXIT.
033600
033700 321-REVISA-UN-REGISTRO SECTION.
033800     IF CWCH-TRANS-ID = WKS-PRIMER-DUP-ID
033900        MOVE CWCH-TRANS-ID          TO DET-TRANS-ID
034000        MOVE CWCH-PURCHASE-DATE     TO DET-FECHA
034100        MOVE CWCH-PURCHASE-TIME     TO DET-HORA
034200        MOVE CWCH-CARDHOLDER-NAME   TO DET-CARDHOLDER
034300        MOVE CWCH-TOTAL-AMOUNT      TO DET-MONTO
034400        MOVE CWCH-PURCHASE-TYPE     TO DET-TIPO
034500        WRITE AUD-LINEA FROM DET-REGISTRO-COMPLETO
034600     END-IF
034700     PERFORM 200-LEE-CLNHIST THRU 200-LEE-CLNHIST-E.
034800 321-REVISA-UN-REGISTRO-E. EXIT.
034900
035000******************************************************************
035100*                     E S T A D I S T I C A S                    *
035200******************************************************************
035300 500-STADISTICS SECTION.
035400     DISPLAY '*****************************************' UPON
035500             CONSOLE
035600     MOVE    WKS-TOTAL-REGISTROS TO WKS-MASCARA
035700     DISPLAY 'REGISTROS LEIDOS DEL HISTORICO:    ' WKS-MASCARA
035800             UPON CONSOLE
035900     MOVE    WKS-IDS-UNICOS      TO WKS-MASCARA
036000     DISPLAY 'IDENTIFICADORES UNICOS:            ' WKS-MASCARA
036100             UPON CONSOLE
036200     MOVE    WKS-IDS-DUPLICADOS  TO WKS-MASCARA
036300     DISPLAY 'IDENTIFICADORES DUPLICADOS:        ' WKS-MASCARA
036400             UPON CONSOLE
036500     DISPLAY 'DURACION DE LA CORRIDA (HHMMSSCC): ' WKS-TIEMPO-CORRIDA
036600             UPON CONSOLE
036700     DISPLAY '*****************************************' UPON
036800             CONSOLE.
036900 500-STADISTICS-E. EXIT.
037000
037100******************************************************************
037200*                  C I E R R E   D E   A R C H I V O S           *
037300******************************************************************
037400 150-CLOSE-DATA SECTION.
037500     CLOSE CLNHIST AUDRPT.
037600 150-CLOSE-DATA-E. EXIT.

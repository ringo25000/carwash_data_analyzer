000100******************************************************************
000200* FECHA       : 02/04/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP4RPT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA Y REPORTA LOS INGRESOS DIARIOS DEL       *
000800*             : CARWASH, CON DESGLOSE POR BAHIA DE LAVADO Y      *
000900*             : POR NUMERO DE VACUUM                             *
001000* ARCHIVOS    : PURMAST=C, VACDTL=C, WASDTL=C, METRPT=A          *
001100* PROGRAMA(S) : INVOCADO MANUALMENTE POR GERENCIA DE OPERACIONES *
001200* INSTALADO   : 15/04/1991                                       *
001300* BPM/RATIONAL: 114405                                           *
001400* NOMBRE      : REPORTE DIARIO DE METRICAS DE CARWASH            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. CWP4RPT.
001800 AUTHOR. MARVIN COZ.
001900 INSTALLATION. CARWASH DATA CENTER.
002000 DATE-WRITTEN. 02 ABRIL 1991.
002100 DATE-COMPILED.
002200 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                 H I S T O R I A L   D E   C A M B I O S        *
002500******************************************************************
002600* 02/04/1991 MCOZ TCKT-0010 VERSION INICIAL DEL PROGRAMA         *
002700* 15/04/1991 MCOZ TCKT-0014 INSTALADO A PRODUCCION                *
002800* 22/11/1993 EEDR TCKT-0271 AGREGA SUSTITUCION POR LA ULTIMA     *
002900*                 FECHA CUANDO NO HAY MOVIMIENTO EN LA FECHA     *
003000*                 SOLICITADA                                     *
003100* 09/08/1995 PEDR TCKT-0388 CORRIGE DESGLOSE POR BAHIA PARA      *
003200*                 TOMAR EL MONTO DEL HIJO, NO DEL PADRE          *
003300* 18/11/1998 EEDR TCKT-0605 REVISION PARA EL CAMBIO DE SIGLO     *
003400*                 (Y2K) - FECHAS DE 4 DIGITOS YA EN USO          *
003500* 09/03/1999 EEDR TCKT-0612 PRUEBAS DE REGRESION Y2K COMPLETAS   *
003600* 11/07/2001 JRC  TCKT-0701 AGREGA MASCARA DE MONEDA CON SIGNO   *
003700*                 DE DOLAR EN TODAS LAS LINEAS DEL REPORTE       *
003800* 20/05/2004 JRC  TCKT-0810 IGNORA NUMEROS DE BAHIA Y VACUUM     *
003900*                 FUERA DE RANGO EN EL DESGLOSE DEL REPORTE     *
004000* 23/07/2004 JRC  TCKT-0863 CORRIGE WKS-TOTALES-R: EL FILLER    *
004100*                 REDEFINIA 34 BYTES SOBRE UN GRUPO DE 31; SE   *
004200*                 REDUCE A PIC X(31) PARA QUE CALCE CON LOS 3   *
004300*                 CAMPOS S9(7)V99 MAS EL FILLER DE WKS-TOTALES  *
004400* 26/07/2004 JRC  TCKT-0868 REGRESA PERFORM ... THRU ... A LAS   *
004500*                 SECCIONES QUE LO HABIAN PERDIDO, AL ESTILO    *
004600*                 DE JM47ADM                                    *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PURMAST ASSIGN TO PURMAST
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE IS DYNAMIC
005700            RECORD KEY IS CWPM-TRANS-ID
005800            FILE STATUS IS FS-PURMAST.
005900
006000     SELECT VACDTL ASSIGN TO VACDTL
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS FS-VACDTL.
006300
006400     SELECT WASDTL ASSIGN TO WASDTL
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-WASDTL.
006700
006800     SELECT METRPT ASSIGN TO METRPT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-METRPT.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700 FD PURMAST.
007800     COPY CWPURM01.
007900
008000 FD VACDTL.
008100     COPY CWVACD01.
008200
008300 FD WASDTL.
008400     COPY CWWASD01.
008500
008600 FD METRPT.
008700 01 RPT-LINEA                      PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01 WKS-FS-STATUS.
009400    02 FS-PURMAST             PIC 9(02) VALUE ZEROES.
009500    02 FS-VACDTL              PIC 9(02) VALUE ZEROES.
009600    02 FS-WASDTL              PIC 9(02) VALUE ZEROES.
009700    02 FS-METRPT              PIC 9(02) VALUE ZEROES.
009800    02 FILLER                  PIC X(02) VALUE SPACES.
009900 01 WKS-FS-PURMAST-R REDEFINES WKS-FS-STATUS.
010000    02 FILLER                 PIC X(10).
010100******************************************************************
010200*              FECHA SOLICITADA Y FECHA EFECTIVA DE CORRIDA      *
010300******************************************************************
010400 01 WKS-FECHA-SOLICITADA        PIC X(10) VALUE SPACES.
010500 01 WKS-FECHA-REPORTE           PIC X(10) VALUE SPACES.
010600 01 WKS-FECHA-REPORTE-R REDEFINES WKS-FECHA-REPORTE.
010700    02 WKS-FR-ANIO               PIC X(04).
010800    02 FILLER                    PIC X(01).
010900    02 WKS-FR-MES                PIC X(02).
011000    02 FILLER                    PIC X(01).
011100    02 WKS-FR-DIA                PIC X(02).
011200 01 WKS-FECHA-MAYOR             PIC X(10) VALUE SPACES.
011300 01 WKS-SUSTITUIDA-SW           PIC X(01) VALUE 'N'.
011400    88 FECHA-SUSTITUIDA                   VALUE 'Y'.
011500******************************************************************
011600*                TOTALES GENERALES DEL REPORTE                   *
011700******************************************************************
011800 01 WKS-TOTALES.
011900    02 WKS-GRAN-TOTAL            PIC S9(7)V99 VALUE ZEROES.
012000    02 WKS-TOTAL-LAVADO          PIC S9(7)V99 VALUE ZEROES.
012100    02 WKS-TOTAL-VACUUM          PIC S9(7)V99 VALUE ZEROES.
012200    02 FILLER                    PIC X(04) VALUE SPACES.
012300 01 WKS-TOTALES-R REDEFINES WKS-TOTALES.
012400    02 FILLER                    PIC X(31).
012500******************************************************************
012600*       ACUMULADORES POR BAHIA (1-7) Y POR VACUUM (1-6)          *
012700******************************************************************
012800 01 WKS-TABLA-BAHIAS.
012900    02 WKS-BAHIA-TOTAL OCCURS 7 TIMES
013000            PIC S9(7)V99 VALUE ZEROES.
013100    02 FILLER                 PIC X(04) VALUE SPACES.
013200
013300 01 WKS-TABLA-VACUUMS.
013400    02 WKS-VACUUM-TOTAL OCCURS 6 TIMES
013500            PIC S9(7)V99 VALUE ZEROES.
013600    02 FILLER                 PIC X(04) VALUE SPACES.
013700******************************************************************
013800*              CONTADORES Y BANDERAS DE CONTROL                  *
013900******************************************************************
014000 01 WKS-CONTADORES.
014100    02 WKS-FILAS-MAESTRO       PIC 9(07) COMP VALUE ZEROES.
014200    02 WKS-FILAS-REPORTADAS    PIC 9(07) COMP VALUE ZEROES.
014300    02 WKS-IDX-BAHIA           PIC 9(02) COMP VALUE ZEROES.
014400    02 WKS-IDX-VACUUM          PIC 9(02) COMP VALUE ZEROES.
014500    02 WKS-BAY-N               PIC 9(02) VALUE ZEROES.
014600    02 WKS-VAC-N               PIC 9(02) VALUE ZEROES.
014700    02 FILLER                 PIC X(02) VALUE SPACES.
014800
014900 01 WKS-BANDERAS.
015000    02 WKS-FIN-PURMAST        PIC X(01) VALUE 'N'.
015100       88 FIN-PURMAST                   VALUE 'Y'.
015200    02 WKS-FIN-VACDTL         PIC X(01) VALUE 'N'.
015300       88 FIN-VACDTL                    VALUE 'Y'.
015400    02 WKS-FIN-WASDTL         PIC X(01) VALUE 'N'.
015500       88 FIN-WASDTL                    VALUE 'Y'.
015600    02 WKS-MAESTRO-VACIO-SW   PIC X(01) VALUE 'N'.
015700       88 MAESTRO-VACIO                 VALUE 'Y'.
015800    02 FILLER                 PIC X(02) VALUE SPACES.
015900******************************************************************
016000*                 LINEAS DE IMPRESION DEL REPORTE                *
016100******************************************************************
016200 01 ENC-LINEA-1.
016300    02 FILLER                  PIC X(20) VALUE SPACES.
016400    02 FILLER                  PIC X(40) VALUE
016500       'CARWASH - REPORTE DIARIO DE METRICAS'.
016600    02 FILLER                  PIC X(20) VALUE SPACES.
016700
016800 01 ENC-LINEA-2.
016900    02 FILLER                  PIC X(17) VALUE 'FECHA DEL REPORTE: '.
017000    02 ENC-FECHA               PIC X(10).
017100    02 FILLER                  PIC X(53) VALUE SPACES.
017200
017300 01 ENC-LINEA-3-SUSTITUIDA.
017400    02 FILLER                  PIC X(80) VALUE
017500       'NOTA: NO HUBO MOVIMIENTO EN LA FECHA SOLICITADA, SE '.
017600
017700 01 ENC-LINEA-3B-SUSTITUIDA.
017800    02 FILLER                  PIC X(80) VALUE
017900       '      SUSTITUYO POR LA ULTIMA FECHA CON ACTIVIDAD'.
018000
018100 01 LIN-BLANCO.
018200    02 FILLER                  PIC X(80) VALUE SPACES.
018300
018400 01 TOT-LINEA-GRAN.
018500    02 FILLER                  PIC X(20) VALUE 'WASH + VAC TOTAL:  '.
018600    02 TOT-SIGNO-1             PIC X(01) VALUE '$'.
018700    02 TOT-GRAN-N              PIC Z,ZZZ,ZZ9.99.
018800    02 FILLER                  PIC X(47) VALUE SPACES.
018900
019000 01 TOT-LINEA-BAHIAS.
019100    02 FILLER                  PIC X(20) VALUE 'BAYS TOTAL:        '.
019200    02 TOT-SIGNO-2             PIC X(01) VALUE '$'.
019300    02 TOT-BAHIAS-N            PIC Z,ZZZ,ZZ9.99.
019400    02 FILLER                  PIC X(47) VALUE SPACES.
019500
019600 01 TOT-LINEA-VACUUMS.
019700    02 FILLER                  PIC X(20) VALUE 'VACUUMS TOTAL:     '.
019800    02 TOT-SIGNO-3             PIC X(01) VALUE '$'.
019900    02 TOT-VACUUMS-N           PIC Z,ZZZ,ZZ9.99.
020000    02 FILLER                  PIC X(47) VALUE SPACES.
020100
020200 01 ENC-SECCION-BAHIAS.
020300    02 FILLER                  PIC X(12) VALUE 'BAYS SECTION'.
020400    02 FILLER                  PIC X(68) VALUE SPACES.
020500
020600 01 DET-LINEA-BAHIA.
020700    02 FILLER                  PIC X(06) VALUE '  BAY '.
020800    02 DET-BAHIA-N             PIC 9.
020900    02 FILLER                  PIC X(06) VALUE SPACES.
021000    02 DET-BAHIA-SIGNO         PIC X(01) VALUE '$'.
021100    02 DET-BAHIA-MONTO         PIC Z,ZZZ,ZZ9.99.
021200    02 FILLER                  PIC X(53) VALUE SPACES.
021300
021400 01 ENC-SECCION-VACUUMS.
021500    02 FILLER                  PIC X(15) VALUE 'VACUUMS SECTION'.
021600    02 FILLER                  PIC X(65) VALUE SPACES.
021700
021800 01 DET-LINEA-VACUUM.
021900    02 FILLER                  PIC X(06) VALUE '  VAC '.
022000    02 DET-VAC-N               PIC 9.
022100    02 FILLER                  PIC X(06) VALUE SPACES.
022200    02 DET-VAC-SIGNO           PIC X(01) VALUE '$'.
022300    02 DET-VAC-MONTO           PIC Z,ZZZ,ZZ9.99.
022400    02 FILLER                  PIC X(53) VALUE SPACES.
022500******************************************************************
022600 PROCEDURE DIVISION.
022700******************************************************************
022800*               S E C C I O N    P R I N C I P A L               *
022900******************************************************************
023000 100-MAIN SECTION.
023100     ACCEPT WKS-FECHA-SOLICITADA
023200     IF WKS-FECHA-SOLICITADA = SPACES
023300        MOVE '0000-00-00' TO WKS-FECHA-SOLICITADA
023400     END-IF
023500     PERFORM 110-APERTURA-ARCHIVOS THRU 120-RESUELVE-FECHA-E
023600     IF NOT MAESTRO-VACIO
023700        PERFORM 200-ACUMULA-PURCHASES THRU 200-ACUMULA-PURCHASES-E
023800        PERFORM 210-ACUMULA-BAHIAS THRU 210-ACUMULA-BAHIAS-E
023900        PERFORM 220-ACUMULA-VACIOS THRU 220-ACUMULA-VACIOS-E
024000     END-IF
024100     PERFORM 300-IMPRIME-REPORTE THRU 300-IMPRIME-REPORTE-E
024200     PERFORM 500-STADISTICS THRU 150-CLOSE-DATA-E
024300     STOP RUN.
024400 100-MAIN-E. EXIT.
024500
024600 110-APERTURA-ARCHIVOS SECTION.
024700     OPEN INPUT PURMAST
024800     IF FS-PURMAST = 35
024900        SET MAESTRO-VACIO TO TRUE
025000     ELSE
025100        IF FS-PURMAST NOT = 0
025200           DISPLAY '>>> ERROR AL ABRIR PURMAST, STATUS: '
025300                   FS-PURMAST UPON CONSOLE
025400           MOVE 91 TO RETURN-CODE
025500           STOP RUN
025600        END-IF
025700     END-IF
025800     OPEN INPUT VACDTL
025900     OPEN INPUT WASDTL
026000     OPEN OUTPUT METRPT.
026100 110-APERTURA-ARCHIVOS-E. EXIT.
026200
026300******************************************************************
026400*   DETERMINA LA FECHA DE REPORTE: LA SOLICITADA SI TIENE        *
026500*   MOVIMIENTO, O LA MAS RECIENTE DEL MAESTRO EN SU DEFECTO      *
026600******************************************************************
026700 120-RESUELVE-FECHA SECTION.
026800     MOVE WKS-FECHA-SOLICITADA TO WKS-FECHA-REPORTE
026900     IF NOT MAESTRO-VACIO
027000        PERFORM 121-BUSCA-FECHA-EN-MAESTRO
027100                THRU 121-BUSCA-FECHA-EN-MAESTRO-E
027200        IF WKS-FILAS-REPORTADAS = 0
027300           MOVE WKS-FECHA-MAYOR TO WKS-FECHA-REPORTE
027400           SET FECHA-SUSTITUIDA TO TRUE
027500        END-IF
027600        MOVE ZEROES TO WKS-FILAS-REPORTADAS
027700     END-IF.
027800 120-RESUELVE-FECHA-E. EXIT.
027900
028000 121-BUSCA-FECHA-EN-MAESTRO SECTION.
028100     MOVE LOW-VALUES TO CWPM-TRANS-ID
028200     START PURMAST KEY NOT LESS THAN CWPM-TRANS-ID
028300           INVALID KEY SET FIN-PURMAST TO TRUE
028400     END-START
028500     PERFORM 122-LEE-PURMAST THRU 122-LEE-PURMAST-E
028600     PERFORM 123-EXAMINA-UNA-FILA THRU 123-EXAMINA-UNA-FILA-E
028700             UNTIL FIN-PURMAST
028800     MOVE 'N' TO WKS-FIN-PURMAST.
028900 121-BUSCA-FECHA-EN-MAESTRO-E. EXIT.
029000
029100 122-LEE-PURMAST SECTION.
029200     READ PURMAST NEXT RECORD
029300         AT END SET FIN-PURMAST TO TRUE
029400     END-READ.
029500 122-LEE-PURMAST-E. EXIT.
029600
029700 123-EXAMINA-UNA-FILA SECTION.
029800     ADD 1 TO WKS-FILAS-MAESTRO
029900     IF CWPM-PURCHASE-DATE > WKS-FECHA-MAYOR
030000        MOVE CWPM-PURCHASE-DATE TO WKS-FECHA-MAYOR
030100     END-IF
030200     IF CWPM-PURCHASE-DATE = WKS-FECHA-SOLICITADA
030300        ADD 1 TO WKS-FILAS-REPORTADAS
030400     END-IF
030500     PERFORM 122-LEE-PURMAST THRU 122-LEE-PURMAST-E.
030600 123-EXAMINA-UNA-FILA-E. EXIT.
030700
030800******************************************************************
030900*   ACUMULA GRAN TOTAL, TOTAL LAVADO Y TOTAL VACUUM PARA LA      *
031000*   FECHA DE REPORTE YA RESUELTA                                 *
031100******************************************************************
031200 200-ACUMULA-PURCHASES SECTION.
031300     MOVE LOW-VALUES TO CWPM-TRANS-ID
031400     START PURMAST KEY NOT LESS THAN CWPM-TRANS-ID
031500           INVALID KEY SET FIN-PURMAST TO TRUE
031600     END-START
031700     PERFORM 201-LEE-PURMAST THRU 201-LEE-PURMAST-E
031800     PERFORM 202-ACUMULA-UNA-FILA THRU 202-ACUMULA-UNA-FILA-E
031900             UNTIL FIN-PURMAST
032000     MOVE 'N' TO WKS-FIN-PURMAST.
032100 200-ACUMULA-PURCHASES-E. EXIT.
032200
032300 201-LEE-PURMAST SECTION.
032400     READ PURMAST NEXT RECORD
032500         AT END SET FIN-PURMAST TO TRUE
032600     END-READ.
032700 201-LEE-PURMAST-E. EXIT.
032800
032900 202-ACUMULA-UNA-FILA SECTION.
033000     IF CWPM-PURCHASE-DATE = WKS-FECHA-REPORTE
033100        ADD 1 TO WKS-FILAS-REPORTADAS
033200        ADD CWPM-TOTAL-AMOUNT TO WKS-GRAN-TOTAL
033300        IF CWPM-ES-WASH
033400           ADD CWPM-TOTAL-AMOUNT TO WKS-TOTAL-LAVADO
033500        ELSE
033600           ADD CWPM-TOTAL-AMOUNT TO WKS-TOTAL-VACUUM
033700        END-IF
033800     END-IF
033900     PERFORM 201-LEE-PURMAST THRU 201-LEE-PURMAST-E.
034000 202-ACUMULA-UNA-FILA-E. EXIT.
034100
034200******************************************************************
034300*   DESGLOSE POR BAHIA: SUMA EL MONTO DEL HIJO WASHBAY-DETAIL    *
034400*   CUANDO SU TRANSACCION PADRE CAE EN LA FECHA DE REPORTE       *
034500******************************************************************
034600 210-ACUMULA-BAHIAS SECTION.
034700     PERFORM 211-LEE-WASDTL THRU 211-LEE-WASDTL-E
034800     PERFORM 212-PROCESA-UNA-BAHIA THRU 212-PROCESA-UNA-BAHIA-E
034900             UNTIL FIN-WASDTL.
035000 210-ACUMULA-BAHIAS-E. EXIT.
035100
035200 211-LEE-WASDTL SECTION.
035300     READ WASDTL
035400         AT END SET FIN-WASDTL TO TRUE
035500     END-READ.
035600 211-LEE-WASDTL-E. EXIT.
035700
035800 212-PROCESA-UNA-BAHIA SECTION.
035900     MOVE CWWD-TRANS-ID TO CWPM-TRANS-ID
036000     READ PURMAST
036100         INVALID KEY CONTINUE
036200         NOT INVALID KEY
036300            IF CWPM-PURCHASE-DATE = WKS-FECHA-REPORTE
036400               MOVE CWWD-BAY-NUMBER TO WKS-BAY-N
036500               IF WKS-BAY-N >= 1 AND WKS-BAY-N <= 7
036600                  ADD CWWD-WASH-PURCHASE-TOTAL
036700                      TO WKS-BAHIA-TOTAL (WKS-BAY-N)
036800               END-IF
036900            END-IF
037000     END-READ
037100     PERFORM 211-LEE-WASDTL THRU 211-LEE-WASDTL-E.
037200 212-PROCESA-UNA-BAHIA-E. EXIT.
037300
037400******************************************************************
037500*   DESGLOSE POR VACUUM: SUMA EL MONTO DEL PADRE PURCHASE-MASTER *
037600*   CUANDO LA TRANSACCION ES TIPO VACUUM Y CAE EN LA FECHA       *
037700******************************************************************
037800 220-ACUMULA-VACIOS SECTION.
037900     PERFORM 221-LEE-VACDTL THRU 221-LEE-VACDTL-E
038000     PERFORM 222-PROCESA-UN-VACUUM THRU 222-PROCESA-UN-VACUUM-E
038100             UNTIL FIN-VACDTL.
038200 220-ACUMULA-VACIOS-E. EXIT.
038300
038400 221-LEE-VACDTL SECTION.
038500     READ VACDTL
038600         AT END SET FIN-VACDTL TO TRUE
038700     END-READ.
038800 221-LEE-VACDTL-E. EXIT.
038900
039000 222-PROCESA-UN-VACUUM SECTION.
039100     MOVE CWVD-TRANS-ID TO CWPM-TRANS-ID
039200     READ PURMAST
039300         INVALID KEY CONTINUE
039400         NOT INVALID KEY
039500            IF CWPM-PURCHASE-DATE = WKS-FECHA-REPORTE
039600               AND CWPM-ES-VACUUM
039700               MOVE CWVD-VACUUM-NUMBER TO WKS-VAC-N
039800               IF WKS-VAC-N >= 1 AND WKS-VAC-N <= 6
039900                  ADD CWPM-TOTAL-AMOUNT
040000                      TO WKS-VACUUM-TOTAL (WKS-VAC-N)
040100               END-IF
040200            END-IF
040300     END-READ
040400     PERFORM 221-LEE-VACDTL THRU 221-LEE-VACDTL-E.
040500 222-PROCESA-UN-VACUUM-E. EXIT.
040600
040700******************************************************************
040800*            I M P R E S I O N   D E L   R E P O R T E           *
040900******************************************************************
041000 300-IMPRIME-REPORTE SECTION.
041100     WRITE RPT-LINEA FROM ENC-LINEA-1
041200     MOVE WKS-FECHA-REPORTE TO ENC-FECHA
041300     WRITE RPT-LINEA FROM ENC-LINEA-2
041400     IF FECHA-SUSTITUIDA
041500        WRITE RPT-LINEA FROM ENC-LINEA-3-SUSTITUIDA
041600        WRITE RPT-LINEA FROM ENC-LINEA-3B-SUSTITUIDA
041700     END-IF
041800     WRITE RPT-LINEA FROM LIN-BLANCO
041900     MOVE WKS-GRAN-TOTAL   TO TOT-GRAN-N
042000     WRITE RPT-LINEA FROM TOT-LINEA-GRAN
042100     MOVE WKS-TOTAL-LAVADO TO TOT-BAHIAS-N
042200     WRITE RPT-LINEA FROM TOT-LINEA-BAHIAS
042300     MOVE WKS-TOTAL-VACUUM TO TOT-VACUUMS-N
042400     WRITE RPT-LINEA FROM TOT-LINEA-VACUUMS
042500     WRITE RPT-LINEA FROM LIN-BLANCO
042600     WRITE RPT-LINEA FROM ENC-SECCION-BAHIAS
042700     PERFORM 310-IMPRIME-UNA-BAHIA THRU 310-IMPRIME-UNA-BAHIA-E
042800             VARYING WKS-IDX-BAHIA FROM 1 BY 1
042900             UNTIL WKS-IDX-BAHIA > 7
043000     WRITE RPT-LINEA FROM LIN-BLANCO
043100     WRITE RPT-LINEA FROM ENC-SECCION-VACUUMS
043200     PERFORM 320-IMPRIME-UN-VACUUM THRU 320-IMPRIME-UN-VACUUM-E
043300             VARYING WKS-IDX-VACUUM FROM 1 BY 1
043400             UNTIL WKS-IDX-VACUUM > 6.
043500 300-IMPRIME-REPORTE-E. EXIT.
043600
043700 310-IMPRIME-UNA-BAHIA SECTION.
043800     MOVE WKS-IDX-BAHIA TO DET-BAHIA-N
043900     MOVE WKS-BAHIA-TOTAL (WKS-IDX-BAHIA) TO DET-BAHIA-MONTO
044000     WRITE RPT-LINEA FROM DET-LINEA-BAHIA.
044100 310-IMPRIME-UNA-BAHIA-E. EXIT.
044200
044300 320-IMPRIME-UN-VACUUM SECTION.
044400     MOVE WKS-IDX-VACUUM TO DET-VAC-N
044500     MOVE WKS-VACUUM-TOTAL (WKS-IDX-VACUUM) TO DET-VAC-MONTO
044600     WRITE RPT-LINEA FROM DET-LINEA-VACUUM.
044700 320-IMPRIME-UN-VACUUM-E. EXIT.
044800
044900******************************************************************
045000*                     E S T A D I S T I C A S                    *
045100******************************************************************
045200 500-STADISTICS SECTION.
045300     DISPLAY '*****************************************' UPON
045400             CONSOLE
045500     DISPLAY 'FECHA DE REPORTE UTILIZADA: ' WKS-FECHA-REPORTE
045600             UPON CONSOLE
045700     DISPLAY 'FILAS DEL MAESTRO EN ESA FECHA: '
045800             WKS-FILAS-REPORTADAS UPON CONSOLE
045900     DISPLAY '*****************************************' UPON
046000             CONSOLE.
046100 500-STADISTICS-E. EXIT.
046200
046300******************************************************************
046400*                  C I E R R E   D E   A R C H I V O S           *
046500******************************************************************
046600 150-CLOSE-DATA SECTION.
046700     CLOSE PURMAST VACDTL WASDTL METRPT.
046800 150-CLOSE-DATA-E. EXIT.

000100******************************************************************
000200* FECHA       : 25/03/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP5MRG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : FUSIONA LAS TRANSACCIONES RECIEN CAPTURADAS DEL  *
000800*             : TERMINAL (RAWINC) CON EL HISTORICO CRUDO         *
000900*             : EXISTENTE (RAWHIST), DESCARTANDO LAS YA          *
001000*             : CONOCIDAS, Y PRODUCE LA SIGUIENTE GENERACION     *
001100*             : DEL HISTORICO CRUDO (RAWHNEW)                    *
001200* ARCHIVOS    : RAWHIST=C, RAWINC=C, RAWHNEW=A                   *
001300* PROGRAMA(S) : INVOCADO POR CWP6DRV ANTES DE CWP1LMP            *
001400* INSTALADO   : 10/04/1991                                       *
001500* BPM/RATIONAL: 114406                                           *
001600* NOMBRE      : FUSION INCREMENTAL DEL HISTORICO CRUDO           *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. CWP5MRG.
002000 AUTHOR. MARVIN COZ.
002100 INSTALLATION. CARWASH DATA CENTER.
002200 DATE-WRITTEN. 25 MARZO 1991.
002300 DATE-COMPILED.
002400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                 H I S T O R I A L   D E   C A M B I O S        *
002700******************************************************************
002800* 25/03/1991 MCOZ TCKT-0011 VERSION INICIAL DEL PROGRAMA         *
002900* 10/04/1991 MCOZ TCKT-0015 INSTALADO A PRODUCCION                *
003000* 05/12/1994 EEDR TCKT-0322 AGREGA DETENCION DE LA EXPLORACION   *
003100*                 AL ENCONTRAR EL ULTIMO ID YA CONOCIDO          *
003200* 19/02/1997 PEDR TCKT-0505 AGREGA LLAVE COMPUESTA PARA DETECTAR *
003300*                 DUPLICADOS QUE NO COMPARTEN EL MISMO ID        *
003400* 18/11/1998 EEDR TCKT-0606 REVISION PARA EL CAMBIO DE SIGLO     *
003500*                 (Y2K) - SIN CAMBIOS DE FECHA EN ESTE PROGRAMA  *
003600* 09/03/1999 EEDR TCKT-0613 PRUEBAS DE REGRESION Y2K COMPLETAS   *
003700* 14/08/2000 JRC  TCKT-0688 ACLARA QUE LA LLAVE COMPUESTA USA    *
003800*                 LOS CAMPOS DE ANCHO FIJO DIRECTOS DEL ARCHIVO  *
003900* 09/07/2004 JRC  TCKT-0849 RAWHNEW SE COPIA DE VUELTA A RAWHIST *
004000*                 AL FINAL DE LA CORRIDA; ANTES RAWHIST QUEDABA  *
004100*                 IGUAL Y CWP1LMP LEIA HISTORIA CRUDA VIEJA      *
004200* 22/07/2004 JRC  TCKT-0862 CAMBIA STOP RUN POR GOBACK; EL       *
004300*                 PROGRAMA SE INVOCA POR CALL DESDE CWP6DRV Y    *
004400*                 STOP RUN TERMINABA TODO EL PROCESO SIN DEVOLVER*
004500*                 CONTROL AL DRIVER NI DEJARLO VER EL RETURN-CODE*
004600* 26/07/2004 JRC  TCKT-0869 REGRESA PERFORM ... THRU ... A LAS   *
004700*                 SECCIONES QUE LO HABIAN PERDIDO, AL ESTILO    *
004800*                 DE JM47ADM                                    *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RAWHIST ASSIGN TO RAWHIST
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-RAWHIST.
005900
006000     SELECT RAWINC ASSIGN TO RAWINC
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-RAWINC.
006300
006400     SELECT RAWHNEW ASSIGN TO RAWHNEW
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-RAWHNEW.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300 FD RAWHIST.
007400     COPY CWRAWH01.
007500
007600 FD RAWINC.
007700     COPY CWRAWH01 REPLACING CWRH-REGISTRO BY CWRI-REGISTRO
007800                   LEADING CWRH BY CWRI.
007900
008000 FD RAWHNEW.
008100     COPY CWRAWH01 REPLACING CWRH-REGISTRO BY CWRN-REGISTRO
008200                   LEADING CWRH BY CWRN.
008300
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01 WKS-FS-STATUS.
008900    02 FS-RAWHIST             PIC 9(02) VALUE ZEROES.
009000    02 FS-RAWINC              PIC 9(02) VALUE ZEROES.
009100    02 FS-RAWHNEW             PIC 9(02) VALUE ZEROES.
009200    02 FILLER                 PIC X(06) VALUE SPACES.
009300 01 WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
009400    02 FILLER                 PIC X(12).
009500******************************************************************
009600*             BANDERAS DE FIN DE ARCHIVO Y DE CONTROL            *
009700******************************************************************
009800 01 WKS-BANDERAS.
009900    02 WKS-FIN-RAWHIST        PIC X(01) VALUE 'N'.
010000       88 FIN-RAWHIST                   VALUE 'Y'.
010100    02 WKS-FIN-RAWINC         PIC X(01) VALUE 'N'.
010200       88 FIN-RAWINC                    VALUE 'Y'.
010300    02 WKS-HISTORIA-VACIA-SW  PIC X(01) VALUE 'N'.
010400       88 HISTORIA-VACIA               VALUE 'Y'.
010500    02 WKS-LLEGO-AL-LIMITE-SW PIC X(01) VALUE 'N'.
010600       88 LLEGO-AL-LIMITE               VALUE 'Y'.
010700    02 WKS-FIN-RAWHNEW-SW      PIC X(01) VALUE 'N'.
010800       88 FIN-RAWHNEW                   VALUE 'Y'.
010900    02 FILLER                  PIC X(01) VALUE SPACES.
011000******************************************************************
011100*                   LLAVE LIMITE (LATEST-TXID)                   *
011200******************************************************************
011300 01 WKS-LATEST-TXID             PIC X(10) VALUE SPACES.
011400 01 WKS-LATEST-TXID-R REDEFINES WKS-LATEST-TXID.
011500    02 WKS-LATEST-TXID-NUM      PIC 9(10).
011600******************************************************************
011700*     TABLA DE LLAVES COMPUESTAS CONOCIDAS (DEL HISTORICO)       *
011800*     TXID/DATETIME/CARDHOLDER/TOTAL SE TOMAN DIRECTO DE LOS     *
011900*     CAMPOS DE ANCHO FIJO DEL REGISTRO CRUDO, YA QUE AMBOS      *
012000*     LADOS DE LA COMPARACION COMPARTEN LA MISMA COPYBOOK        *
012100******************************************************************
012200 01 WKS-TABLA-CONOCIDAS.
012300    02 WKS-CANT-CONOCIDAS      PIC 9(07) COMP VALUE ZEROES.
012400    02 FILLER                  PIC X(02) VALUE SPACES.
012500    02 WKS-LLAVE-CONOCIDA OCCURS 1 TO 200000 TIMES
012600            DEPENDING ON WKS-CANT-CONOCIDAS.
012700       04 WKS-LLC-TXID          PIC X(10).
012800       04 WKS-LLC-DATETIME      PIC X(16).
012900       04 WKS-LLC-CARDHOLDER    PIC X(20).
013000       04 WKS-LLC-TOTAL         PIC X(10).
013100******************************************************************
013200*          TABLA DE ENTRADAS NUEVAS ACEPTADAS (EN ORDEN)         *
013300******************************************************************
013400 01 WKS-TABLA-ACEPTADAS.
013500    02 WKS-CANT-ACEPTADAS      PIC 9(07) COMP VALUE ZEROES.
013600    02 FILLER                  PIC X(02) VALUE SPACES.
013700    02 WKS-ACEPTADA OCCURS 1 TO 50000 TIMES
013800            DEPENDING ON WKS-CANT-ACEPTADAS.
013900       04 WKS-ACC-REGISTRO      PIC X(270).
014000******************************************************************
014100*        BANDERA DE BUSQUEDA EN LA TABLA DE CONOCIDAS            *
014200******************************************************************
014300 01 WKS-POS-ENCONTRADA          PIC 9(07) COMP VALUE ZEROES.
014400 01 WKS-HALLADO-SW              PIC X(01) VALUE 'N'.
014500    88 LLAVE-HALLADA                     VALUE 'Y'.
014600******************************************************************
014700*              CONTADORES ESTADISTICOS DE LA CORRIDA             *
014800******************************************************************
014900 01 WKS-CONTADORES.
015000    02 WKS-LEIDOS-INCOMING     PIC 9(07) COMP VALUE ZEROES.
015100    02 WKS-ACEPTADOS           PIC 9(07) COMP VALUE ZEROES.
015200    02 WKS-RECHAZADOS-DUP      PIC 9(07) COMP VALUE ZEROES.
015300    02 WKS-COPIADOS-HISTORIA   PIC 9(07) COMP VALUE ZEROES.
015400    02 WKS-I                   PIC 9(07) COMP VALUE ZEROES.
015500    02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015600    02 WKS-MASCARA-R REDEFINES WKS-MASCARA PIC X(09).
015700    02 FILLER                  PIC X(04) VALUE SPACES.
015800******************************************************************
015900 PROCEDURE DIVISION.
016000******************************************************************
016100*               S E C C I O N    P R I N C I P A L               *
016200******************************************************************
016300 100-MAIN SECTION.
016400     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
016500     IF HISTORIA-VACIA
016600        PERFORM 330-COPIA-INCOMING-DIRECTO
016700                THRU 330-COPIA-INCOMING-DIRECTO-E
016800     ELSE
016900        PERFORM 200-CARGA-LLAVES-CONOCIDAS
017000                THRU 200-CARGA-LLAVES-CONOCIDAS-E
017100        PERFORM 300-PROCESA-ENTRANTES THRU 300-PROCESA-ENTRANTES-E
017200        PERFORM 310-ESCRIBE-MERGED THRU 310-ESCRIBE-MERGED-E
017300     END-IF
017400     PERFORM 320-ACTUALIZA-RAWHIST THRU 320-ACTUALIZA-RAWHIST-E
017500     PERFORM 140-STADISTICS THRU 150-CLOSE-DATA-E
017600     GOBACK.
017700 100-MAIN-E. EXIT.
017800
017900 110-APERTURA-ARCHIVOS SECTION.
018000     OPEN INPUT RAWHIST
018100     IF FS-RAWHIST = 35
018200        SET HISTORIA-VACIA TO TRUE
018300     ELSE
018400        IF FS-RAWHIST NOT = 0
018500           DISPLAY '>>> ERROR AL ABRIR RAWHIST, STATUS: '
018600                   FS-RAWHIST UPON CONSOLE
018700           MOVE 91 TO RETURN-CODE
018800           GOBACK
018900        END-IF
019000     END-IF
019100     OPEN INPUT RAWINC
019200     IF FS-RAWINC NOT = 0 AND FS-RAWINC NOT = 35
019300        DISPLAY '>>> ERROR AL ABRIR RAWINC, STATUS: '
019400                FS-RAWINC UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        GOBACK
019700     END-IF
019800     OPEN OUTPUT RAWHNEW.
019900 110-APERTURA-ARCHIVOS-E. EXIT.
020000
020100******************************************************************
020200*   CUANDO NO HAY HISTORICO PREVIO, LA FUSION ES SIMPLEMENTE LA  *
020300*   ADQUISICION COMPLETA RECIEN CAPTURADA, SIN FILTRAR           *
020400******************************************************************
020500 330-COPIA-INCOMING-DIRECTO SECTION.
020600     PERFORM 331-LEE-RAWINC THRU 331-LEE-RAWINC-E
020700     PERFORM 332-COPIA-UNA-ENTRANTE THRU 332-COPIA-UNA-ENTRANTE-E
020800             UNTIL FIN-RAWINC.
020900 330-COPIA-INCOMING-DIRECTO-E. EXIT.
021000
021100 331-LEE-RAWINC SECTION.
021200     READ RAWINC
021300         AT END SET FIN-RAWINC TO TRUE
021400     END-READ.
021500 331-LEE-RAWINC-E. EXIT.
021600
021700 332-COPIA-UNA-ENTRANTE SECTION.
021800     ADD 1 TO WKS-LEIDOS-INCOMING
021900     ADD 1 TO WKS-ACEPTADOS
022000     MOVE CWRI-REGISTRO TO CWRN-REGISTRO
022100     WRITE CWRN-REGISTRO
022200     PERFORM 331-LEE-RAWINC THRU 331-LEE-RAWINC-E.
022300 332-COPIA-UNA-ENTRANTE-E. EXIT.
022400
022500******************************************************************
022600*   CARGA LA TABLA DE LLAVES COMPUESTAS CONOCIDAS DESDE EL       *
022700*   HISTORICO EXISTENTE, Y CAPTURA EL LATEST-TXID (PRIMER       *
022800*   REGISTRO, PUES EL HISTORICO VIENE ORDENADO MAS-NUEVO-PRIMERO*
022900******************************************************************
023000 200-CARGA-LLAVES-CONOCIDAS SECTION.
023100     PERFORM 201-LEE-RAWHIST THRU 201-LEE-RAWHIST-E
023200     IF NOT FIN-RAWHIST
023300        MOVE CWRH-TRANS-ID TO WKS-LATEST-TXID
023400     END-IF
023500     PERFORM 202-ACUMULA-LLAVE-CONOCIDA THRU
023600             202-ACUMULA-LLAVE-CONOCIDA-E UNTIL FIN-RAWHIST.
023700 200-CARGA-LLAVES-CONOCIDAS-E. EXIT.
023800
023900 201-LEE-RAWHIST SECTION.
024000     READ RAWHIST
024100         AT END SET FIN-RAWHIST TO TRUE
024200     END-READ.
024300 201-LEE-RAWHIST-E. EXIT.
024400
024500 202-ACUMULA-LLAVE-CONOCIDA SECTION.
024600     ADD 1 TO WKS-CANT-CONOCIDAS
024700     MOVE CWRH-TRANS-ID  TO WKS-LLC-TXID      (WKS-CANT-CONOCIDAS)
024800     MOVE CWRH-DATETIME  TO WKS-LLC-DATETIME   (WKS-CANT-CONOCIDAS)
024900     MOVE CWRH-CARDHOLDER TO WKS-LLC-CARDHOLDER (WKS-CANT-CONOCIDAS)
025000     MOVE CWRH-TOTAL     TO WKS-LLC-TOTAL      (WKS-CANT-CONOCIDAS)
025100     PERFORM 201-LEE-RAWHIST THRU 201-LEE-RAWHIST-E.
025200 202-ACUMULA-LLAVE-CONOCIDA-E. EXIT.
025300
025400******************************************************************
025500*   EXPLORA RAWINC EN ORDEN; SE DETIENE AL LLEGAR AL LATEST-TXID *
025600*   YA CONOCIDO; DESCARTA LAS ENTRADAS CON LLAVE YA CONOCIDA Y   *
025700*   ACUMULA LAS ACEPTADAS EN LA TABLA DE TRABAJO, EN ORDEN       *
025800******************************************************************
025900 300-PROCESA-ENTRANTES SECTION.
026000     PERFORM 301-LEE-RAWINC THRU 301-LEE-RAWINC-E
026100     PERFORM 302-EVALUA-UNA-ENTRANTE THRU 302-EVALUA-UNA-ENTRANTE-E
026200             UNTIL FIN-RAWINC OR LLEGO-AL-LIMITE.
026300 300-PROCESA-ENTRANTES-E. EXIT.
026400
026500 301-LEE-RAWINC SECTION.
026600     READ RAWINC
026700         AT END SET FIN-RAWINC TO TRUE
026800     END-READ.
026900 301-LEE-RAWINC-E. EXIT.
027000
027100 302-EVALUA-UNA-ENTRANTE SECTION.
027200     ADD 1 TO WKS-LEIDOS-INCOMING
027300     IF CWRI-TRANS-ID = WKS-LATEST-TXID
027400        SET LLEGO-AL-LIMITE TO TRUE
027500     ELSE
027600        PERFORM 303-BUSCA-LLAVE-CONOCIDA THRU
027700                303-BUSCA-LLAVE-CONOCIDA-E
027800        IF LLAVE-HALLADA
027900           ADD 1 TO WKS-RECHAZADOS-DUP
028000        ELSE
028100           PERFORM 304-ACEPTA-ENTRANTE THRU 304-ACEPTA-ENTRANTE-E
028200        END-IF
028300        PERFORM 301-LEE-RAWINC THRU 301-LEE-RAWINC-E
028400     END-IF.
028500 302-EVALUA-UNA-ENTRANTE-E. EXIT.
028600
028700******************************************************************
028800*   BUSQUEDA LINEAL DE LA LLAVE COMPUESTA (TXID/DATETIME/        *
028900*   CARDHOLDER/TOTAL) DEL REGISTRO ENTRANTE ACTUAL CONTRA LA     *
029000*   TABLA DE LLAVES CONOCIDAS YA CARGADA O ACEPTADA EN ESTA      *
029100*   MISMA CORRIDA                                                *
029200******************************************************************
029300 303-BUSCA-LLAVE-CONOCIDA SECTION.
029400     MOVE 'N' TO WKS-HALLADO-SW
029500     PERFORM 305-COMPARA-UNA-CONOCIDA THRU 305-COMPARA-UNA-CONOCIDA-E
029600             VARYING WKS-I FROM 1 BY 1
029700             UNTIL WKS-I > WKS-CANT-CONOCIDAS OR LLAVE-HALLADA.
029800 303-BUSCA-LLAVE-CONOCIDA-E. EXIT.
029900
030000 305-COMPARA-UNA-CONOCIDA SECTION.
030100     IF CWRI-TRANS-ID     = WKS-LLC-TXID       (WKS-I)
030200        AND CWRI-DATETIME   = WKS-LLC-DATETIME    (WKS-I)
030300        AND CWRI-CARDHOLDER = WKS-LLC-CARDHOLDER  (WKS-I)
030400        AND CWRI-TOTAL      = WKS-LLC-TOTAL       (WKS-I)
030500        SET LLAVE-HALLADA TO TRUE
030600     END-IF.
030700 305-COMPARA-UNA-CONOCIDA-E. EXIT.
030800
030900******************************************************************
031000*   UNA ENTRANTE NUEVA SE GUARDA EN LA TABLA DE ACEPTADAS (EN    *
031100*   ORDEN DE EXPLORACION) Y SU LLAVE SE AGREGA A LA TABLA DE     *
031200*   CONOCIDAS PARA EVITAR ACEPTARLA DE NUEVO MAS ADELANTE        *
031300******************************************************************
031400 304-ACEPTA-ENTRANTE SECTION.
031500     ADD 1 TO WKS-ACEPTADOS
031600     ADD 1 TO WKS-CANT-ACEPTADAS
031700     MOVE CWRI-REGISTRO TO WKS-ACC-REGISTRO (WKS-CANT-ACEPTADAS)
031800     ADD 1 TO WKS-CANT-CONOCIDAS
031900     MOVE CWRI-TRANS-ID    TO WKS-LLC-TXID      (WKS-CANT-CONOCIDAS)
032000     MOVE CWRI-DATETIME    TO WKS-LLC-DATETIME   (WKS-CANT-CONOCIDAS)
032100     MOVE CWRI-CARDHOLDER  TO WKS-LLC-CARDHOLDER (WKS-CANT-CONOCIDAS)
032200     MOVE CWRI-TOTAL       TO WKS-LLC-TOTAL      (WKS-CANT-CONOCIDAS).
032300 304-ACEPTA-ENTRANTE-E. EXIT.
032400
032500******************************************************************
032600*   ESCRIBE LA NUEVA GENERACION DEL HISTORICO CRUDO: PRIMERO     *
032700*   LAS ENTRADAS ACEPTADAS (EN ORDEN DE EXPLORACION, MAS NUEVAS  *
032800*   PRIMERO), LUEGO EL HISTORICO EXISTENTE SIN MODIFICAR         *
032900******************************************************************
033000 310-ESCRIBE-MERGED SECTION.
033100     PERFORM 311-ESCRIBE-UNA-ACEPTADA THRU 311-ESCRIBE-UNA-ACEPTADA-E
033200             VARYING WKS-I FROM 1 BY 1
033300             UNTIL WKS-I > WKS-CANT-ACEPTADAS
033400     CLOSE RAWHIST
033500     OPEN INPUT RAWHIST
033600     PERFORM 312-LEE-RAWHIST-OTRA-VEZ THRU
033700             312-LEE-RAWHIST-OTRA-VEZ-E
033800     PERFORM 313-COPIA-UNA-VIEJA THRU 313-COPIA-UNA-VIEJA-E
033900             UNTIL FIN-RAWHIST.
034000 310-ESCRIBE-MERGED-E. EXIT.
034100
034200******************************************************************
034300*   RAWHIST QUEDA VIEJO MIENTRAS RAWHNEW TIENE YA LA FUSION       *
034400*   COMPLETA; COMO ESTE PROGRAMA CORRE ENCADENADO POR CALL DESDE  *
034500*   CWP6DRV JUNTO CON CWP1LMP EN UNA SOLA CORRIDA (SIN PASO DE    *
034600*   JCL QUE RENOMBRE LA SIGUIENTE GENERACION), HAY QUE DEJAR      *
034700*   RAWHIST ACTUALIZADO AQUI MISMO ANTES QUE CWP1LMP LO ABRA      *
034800******************************************************************
034900 320-ACTUALIZA-RAWHIST SECTION.
035000     CLOSE RAWHNEW
035100     OPEN INPUT RAWHNEW
035200     CLOSE RAWHIST
035300     OPEN OUTPUT RAWHIST
035400     PERFORM 321-LEE-RAWHNEW-OTRA-VEZ THRU
035500             321-LEE-RAWHNEW-OTRA-VEZ-E
035600     PERFORM 322-COPIA-A-RAWHIST THRU 322-COPIA-A-RAWHIST-E
035700             UNTIL FIN-RAWHNEW.
035800 320-ACTUALIZA-RAWHIST-E. EXIT.
035900
036000 321-LEE-RAWHNEW-OTRA-VEZ SECTION.
036100     READ RAWHNEW
036200         AT END SET FIN-RAWHNEW TO TRUE
036300     END-READ.
036400 321-LEE-RAWHNEW-OTRA-VEZ-E. EXIT.
036500
036600 322-COPIA-A-RAWHIST SECTION.
036700     MOVE CWRN-REGISTRO TO CWRH-REGISTRO
036800     WRITE CWRH-REGISTRO
036900     PERFORM 321-LEE-RAWHNEW-OTRA-VEZ THRU
037000             321-LEE-RAWHNEW-OTRA-VEZ-E.
037100 322-COPIA-A-RAWHIST-E. EXIT.
037200
037300 311-ESCRIBE-UNA-ACEPTADA SECTION.
037400     MOVE WKS-ACC-REGISTRO (WKS-I) TO CWRN-REGISTRO
037500     WRITE CWRN-REGISTRO.
037600 311-ESCRIBE-UNA-ACEPTADA-E. EXIT.
037700
037800 312-LEE-RAWHIST-OTRA-VEZ SECTION.
037900     MOVE 'N' TO WKS-FIN-RAWHIST
038000     READ RAWHIST
038100         AT END SET FIN-RAWHIST TO TRUE
038200     END-READ.
038300 312-LEE-RAWHIST-OTRA-VEZ-E. EXIT.
038400
038500 313-COPIA-UNA-VIEJA SECTION.
038600     ADD 1 TO WKS-COPIADOS-HISTORIA
038700     MOVE CWRH-REGISTRO TO CWRN-REGISTRO
038800     WRITE CWRN-REGISTRO
038900     PERFORM 312-LEE-RAWHIST-OTRA-VEZ THRU
039000             312-LEE-RAWHIST-OTRA-VEZ-E.
039100 313-COPIA-UNA-VIEJA-E. EXIT.
039200
039300******************************************************************
039400*                     E S T A D I S T I C A S                    *
039500******************************************************************
039600 140-STADISTICS SECTION.
039700     DISPLAY '*****************************************' UPON
039800             CONSOLE
039900     MOVE    WKS-LEIDOS-INCOMING   TO WKS-MASCARA
040000     DISPLAY 'ENTRANTES LEIDOS:                  ' WKS-MASCARA
040100             UPON CONSOLE
040200     MOVE    WKS-ACEPTADOS         TO WKS-MASCARA
040300     DISPLAY 'ACEPTADOS COMO NUEVOS:             ' WKS-MASCARA
040400             UPON CONSOLE
040500     MOVE    WKS-RECHAZADOS-DUP    TO WKS-MASCARA
040600     DISPLAY 'RECHAZADOS POR DUPLICADO:          ' WKS-MASCARA
040700             UPON CONSOLE
040800     MOVE    WKS-COPIADOS-HISTORIA TO WKS-MASCARA
040900     DISPLAY 'COPIADOS DEL HISTORICO VIEJO:      ' WKS-MASCARA
041000             UPON CONSOLE
041100     DISPLAY '*****************************************' UPON
041200             CONSOLE.
041300 140-STADISTICS-E. EXIT.
041400
041500******************************************************************
041600*                  C I E R R E   D E   A R C H I V O S           *
041700******************************************************************
041800 150-CLOSE-DATA SECTION.
041900     CLOSE RAWHIST RAWINC RAWHNEW.
042000 150-CLOSE-DATA-E. EXIT.

000100******************************************************************
000200* FECHA       : 28/03/1991                                       *
000300* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000400* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000500* PROGRAMA    : CWP6DRV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTROLADOR MAESTRO DEL PROCESO BATCH NOCTURNO.  *
000800*             : INVOCA EN SECUENCIA LA FUSION DEL HISTORICO      *
000900*             : CRUDO, LA LIMPIEZA DE TRANSACCIONES Y LA CARGA   *
001000*             : AL MAESTRO DE COMPRAS, DETENIENDO LA CADENA SI   *
001100*             : CUALQUIER PASO TERMINA CON ERROR                 *
001200* ARCHIVOS    : NINGUNO (NO ABRE ARCHIVOS PROPIOS)                *
001300* PROGRAMA(S) : CALL CWP5MRG, CALL CWP1LMP, CALL CWP2LOD          *
001400* INSTALADO   : 12/04/1991                                       *
001500* BPM/RATIONAL: 114407                                           *
001600* NOMBRE      : CONTROLADOR DE LA CADENA BATCH CARWASH            *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. CWP6DRV.
002000 AUTHOR. MARVIN COZ.
002100 INSTALLATION. CARWASH DATA CENTER.
002200 DATE-WRITTEN. 28 MARZO 1991.
002300 DATE-COMPILED.
002400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                 H I S T O R I A L   D E   C A M B I O S        *
002700******************************************************************
002800* 28/03/1991 MCOZ TCKT-0012 VERSION INICIAL DEL PROGRAMA         *
002900* 12/04/1991 MCOZ TCKT-0016 INSTALADO A PRODUCCION                *
003000* 08/06/1993 EEDR TCKT-0201 AGREGA ANUNCIOS DE PASO EN CONSOLA   *
003100*                 PARA FACILITAR SEGUIMIENTO DEL TURNO NOCTURNO  *
003200* 14/02/1996 PEDR TCKT-0440 DETIENE LA CADENA SI CWP5MRG TERMINA *
003300*                 CON CODIGO DE RETORNO DISTINTO DE CERO         *
003400* 22/09/1997 PEDR TCKT-0519 AGREGA VALIDACION DEL CODIGO DE      *
003500*                 RETORNO DE CWP1LMP Y DE CWP2LOD                *
003600* 18/11/1998 EEDR TCKT-0607 REVISION PARA EL CAMBIO DE SIGLO     *
003700*                 (Y2K) - SIN CAMBIOS DE FECHA EN ESTE PROGRAMA  *
003800* 09/03/1999 EEDR TCKT-0614 PRUEBAS DE REGRESION Y2K COMPLETAS   *
003900* 05/05/2003 JRC  TCKT-0775 AGREGA BANNER DE EXITO FINAL DE LA   *
004000*                 CADENA COMPLETA PARA LA BITACORA DE OPERACION  *
004100* 26/07/2004 JRC  TCKT-0864 CORRIGE TRAILERS DE SECCION A LA     *
004200*                 FORMA -E. EXIT. USADA EN TODO EL SISTEMA;      *
004300*                 TENIAN -INICIO/-EXIT POR ERROR DE CAPTURA      *
004400* 26/07/2004 JRC  TCKT-0870 REGRESA PERFORM ... THRU ... A LAS   *
004500*                 LLAMADAS DE 100-MAIN, AL ESTILO DE JM47ADM     *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*            CODIGOS DE RETORNO DE LOS SUBPROGRAMAS               *
005500******************************************************************
005600 01 WKS-CODIGOS-RETORNO.
005700    02 WKS-RC-CWP5MRG          PIC S9(04) COMP VALUE ZEROES.
005800    02 WKS-RC-CWP1LMP          PIC S9(04) COMP VALUE ZEROES.
005900    02 WKS-RC-CWP2LOD          PIC S9(04) COMP VALUE ZEROES.
006000    02 FILLER                  PIC X(06) VALUE SPACES.
006100 01 WKS-CODIGOS-RETORNO-R REDEFINES WKS-CODIGOS-RETORNO.
006200    02 FILLER                  PIC X(18).
006300******************************************************************
006400*                  BANDERAS DE CONTROL DE LA CADENA                *
006500******************************************************************
006600 01 WKS-BANDERAS.
006700    02 WKS-CADENA-DETENIDA-SW  PIC X(01) VALUE 'N'.
006800       88 CADENA-DETENIDA              VALUE 'Y'.
006900    02 WKS-PASO-FALLIDO-SW     PIC X(01) VALUE 'N'.
007000       88 PASO-FALLIDO                 VALUE 'Y'.
007100    02 WKS-BANDERAS-NUM        PIC 9(02) VALUE ZEROES.
007200    02 WKS-BANDERAS-NUM-R REDEFINES WKS-BANDERAS-NUM
007300                               PIC X(02).
007400    02 FILLER                  PIC X(04) VALUE SPACES.
007500******************************************************************
007600*           NOMBRE DEL PASO EN EJECUCION (PARA BITACORA)           *
007700******************************************************************
007800 01 WKS-PASO-ACTUAL            PIC X(08) VALUE SPACES.
007900 01 WKS-PASO-ACTUAL-R REDEFINES WKS-PASO-ACTUAL.
008000    02 WKS-PASO-ACTUAL-CHAR OCCURS 8 TIMES PIC X(01).
008100 01 WKS-CONTADOR-PASOS         PIC 9(02) COMP VALUE ZEROES.
008200******************************************************************
008300*                    LINEAS DE BITACORA EN CONSOLA                 *
008400******************************************************************
008500 01 MSJ-INICIO-CADENA          PIC X(60) VALUE
008600    'CWP6DRV - INICIA LA CADENA BATCH NOCTURNA CARWASH'.
008700 01 MSJ-INICIA-PASO.
008800    02 FILLER                  PIC X(18) VALUE 'CWP6DRV - INICIA '.
008900    02 MSJ-IP-NOMBRE            PIC X(08).
009000 01 MSJ-TERMINA-PASO.
009100    02 FILLER                  PIC X(18) VALUE 'CWP6DRV - TERMINA '.
009200    02 MSJ-TP-NOMBRE            PIC X(08).
009300    02 FILLER                  PIC X(06) VALUE ' RC = '.
009400    02 MSJ-TP-RC                PIC ----9.
009500 01 MSJ-CADENA-DETENIDA.
009600    02 FILLER                  PIC X(30) VALUE
009700       'CWP6DRV - CADENA DETENIDA EN '.
009800    02 MSJ-CD-NOMBRE            PIC X(08).
009900 01 MSJ-CADENA-EXITOSA         PIC X(60) VALUE
010000    'CWP6DRV - CADENA BATCH NOCTURNA CARWASH TERMINADA CON EXITO'.
010100******************************************************************
010200*                   PROCEDURE DIVISION                             *
010300******************************************************************
010400 PROCEDURE DIVISION.
010500 100-MAIN SECTION.
010600     DISPLAY MSJ-INICIO-CADENA.
010700     PERFORM 200-EJECUTA-CWP5MRG THRU 200-EJECUTA-CWP5MRG-E.
010800     IF NOT CADENA-DETENIDA
010900         PERFORM 300-EJECUTA-CWP1LMP THRU 300-EJECUTA-CWP1LMP-E
011000     END-IF.
011100     IF NOT CADENA-DETENIDA
011200         PERFORM 400-EJECUTA-CWP2LOD THRU 400-EJECUTA-CWP2LOD-E
011300     END-IF.
011400     IF CADENA-DETENIDA
011500         MOVE WKS-PASO-ACTUAL TO MSJ-CD-NOMBRE
011600         DISPLAY MSJ-CADENA-DETENIDA
011700     ELSE
011800         PERFORM 500-STADISTICS THRU 500-STADISTICS-E
011900         DISPLAY MSJ-CADENA-EXITOSA
012000     END-IF.
012100     STOP RUN.
012200 100-MAIN-E. EXIT.
012300*
012400 200-EJECUTA-CWP5MRG SECTION.
012500     MOVE 'CWP5MRG ' TO WKS-PASO-ACTUAL.
012600     ADD 1 TO WKS-CONTADOR-PASOS.
012700     MOVE WKS-PASO-ACTUAL TO MSJ-IP-NOMBRE.
012800     DISPLAY MSJ-INICIA-PASO.
012900     CALL 'CWP5MRG' RETURNING WKS-RC-CWP5MRG.
013000     MOVE WKS-PASO-ACTUAL TO MSJ-TP-NOMBRE.
013100     MOVE WKS-RC-CWP5MRG TO MSJ-TP-RC.
013200     DISPLAY MSJ-TERMINA-PASO.
013300     IF WKS-RC-CWP5MRG NOT = ZEROES
013400         SET PASO-FALLIDO TO TRUE
013500         SET CADENA-DETENIDA TO TRUE
013600     END-IF.
013700 200-EJECUTA-CWP5MRG-E. EXIT.
013800*
013900 300-EJECUTA-CWP1LMP SECTION.
014000     MOVE 'CWP1LMP ' TO WKS-PASO-ACTUAL.
014100     ADD 1 TO WKS-CONTADOR-PASOS.
014200     MOVE WKS-PASO-ACTUAL TO MSJ-IP-NOMBRE.
014300     DISPLAY MSJ-INICIA-PASO.
014400     CALL 'CWP1LMP' RETURNING WKS-RC-CWP1LMP.
014500     MOVE WKS-PASO-ACTUAL TO MSJ-TP-NOMBRE.
014600     MOVE WKS-RC-CWP1LMP TO MSJ-TP-RC.
014700     DISPLAY MSJ-TERMINA-PASO.
014800     IF WKS-RC-CWP1LMP NOT = ZEROES
014900         SET PASO-FALLIDO TO TRUE
015000         SET CADENA-DETENIDA TO TRUE
015100     END-IF.
015200 300-EJECUTA-CWP1LMP-E. EXIT.
015300*
015400 400-EJECUTA-CWP2LOD SECTION.
015500     MOVE 'CWP2LOD ' TO WKS-PASO-ACTUAL.
015600     ADD 1 TO WKS-CONTADOR-PASOS.
015700     MOVE WKS-PASO-ACTUAL TO MSJ-IP-NOMBRE.
015800     DISPLAY MSJ-INICIA-PASO.
015900     CALL 'CWP2LOD' RETURNING WKS-RC-CWP2LOD.
016000     MOVE WKS-PASO-ACTUAL TO MSJ-TP-NOMBRE.
016100     MOVE WKS-RC-CWP2LOD TO MSJ-TP-RC.
016200     DISPLAY MSJ-TERMINA-PASO.
016300     IF WKS-RC-CWP2LOD NOT = ZEROES
016400         SET PASO-FALLIDO TO TRUE
016500         SET CADENA-DETENIDA TO TRUE
016600     END-IF.
016700 400-EJECUTA-CWP2LOD-E. EXIT.
016800*
016900 500-STADISTICS SECTION.
017000     DISPLAY '****************************************************'.
017100     DISPLAY '* CWP6DRV - PASOS EJECUTADOS EN LA CADENA: '
017200             WKS-CONTADOR-PASOS.
017300     DISPLAY '****************************************************'.
017400 500-STADISTICS-E. EXIT.

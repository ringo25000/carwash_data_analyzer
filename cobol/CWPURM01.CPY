000100******************************************************************
000200*               C O P Y   C W P U R M 0 1                        *
000300******************************************************************
000400* FECHA       : 18/03/1991                                       *
000500* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000600* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE COMPRAS (PURCHASE-MASTER)  *
000800*             : INDEXADO POR IDENTIFICADOR DE TRANSACCION        *
000900* LONGITUD    : 80 POSICIONES                                    *
001000******************************************************************
001100 01  CWPM-REGISTRO.
001200*--> LLAVE PRIMARIA DEL MAESTRO
001300     05  CWPM-TRANS-ID                 PIC 9(10).
001400     05  CWPM-PURCHASE-DATE            PIC X(10).
001500     05  CWPM-PURCHASE-TIME            PIC X(08).
001600     05  CWPM-CARDHOLDER-NAME          PIC X(20).
001700     05  CWPM-CARDHOLDER-LAST4         PIC X(04).
001800     05  CWPM-TOTAL-AMOUNT             PIC S9(5)V99.
001900     05  CWPM-PURCHASE-TYPE            PIC X(01).
002000         88  CWPM-ES-VACUUM                     VALUE 'V'.
002100         88  CWPM-ES-WASH                       VALUE 'W'.
002200*--> RELLENO PARA COMPLETAR LONGITUD DE REGISTRO ESTANDAR
002300     05  FILLER                        PIC X(20).

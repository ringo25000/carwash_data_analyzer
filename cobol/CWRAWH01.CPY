000100******************************************************************
000200*               C O P Y   C W R A W H 0 1                        *
000300******************************************************************
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000600* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000700* DESCRIPCION : LAYOUT DEL REGISTRO CRUDO DE TRANSACCION DE      *
000800*             : TERMINAL (RAW-HISTORY / RAW-INCOMING), TAL COMO  *
000900*             : LLEGA DEL EXTRACTO DEL SITIO DE COBRO            *
001000* LONGITUD    : 270 POSICIONES                                   *
001100******************************************************************
001200 01  CWRH-REGISTRO.
001300*--> FECHA Y HORA DE LA COMPRA, FORMATO MM/DD/YYYY HH:MM
001400     05  CWRH-DATETIME                 PIC X(16).
001500*--> VISTA REDEFINIDA PARA DESCOMPONER LA FECHA/HORA CRUDA
001600     05  CWRH-DATETIME-R REDEFINES CWRH-DATETIME.
001700         10  CWRH-DT-MES               PIC X(02).
001800         10  FILLER                    PIC X(01).
001900         10  CWRH-DT-DIA               PIC X(02).
002000         10  FILLER                    PIC X(01).
002100         10  CWRH-DT-ANIO              PIC X(04).
002200         10  FILLER                    PIC X(01).
002300         10  CWRH-DT-HORA              PIC X(02).
002400         10  FILLER                    PIC X(01).
002500         10  CWRH-DT-MINUTO            PIC X(02).
002600*--> NOMBRE DEL TARJETAHABIENTE TAL COMO LO MUESTRA LA TERMINAL
002700     05  CWRH-CARDHOLDER               PIC X(20).
002800*--> TEXTO CRUDO DEL TIPO DE COMPRA SEGUN EL SITIO
002900     05  CWRH-TYPE                     PIC X(10).
003000*--> TOTAL CON FORMATO DE MONEDA, EJ. $3.75
003100     05  CWRH-TOTAL                    PIC X(10).
003200*--> IDENTIFICADOR DE TRANSACCION (PUEDE VENIR EN BLANCO)
003300     05  CWRH-TRANS-ID                 PIC X(10).
003400*--> TEXTO LIBRE DEL PANEL DE DETALLE EXPANDIDO
003500     05  CWRH-DETAILS-TEXT             PIC X(200).
003600*--> RELLENO PARA COMPLETAR LONGITUD DE REGISTRO ESTANDAR
003700     05  FILLER                        PIC X(04).

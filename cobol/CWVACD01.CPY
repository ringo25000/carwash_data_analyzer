000100******************************************************************
000200*               C O P Y   C W V A C D 0 1                        *
000300******************************************************************
000400* FECHA       : 18/03/1991                                       *
000500* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000600* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000700* DESCRIPCION : LAYOUT DEL HIJO DE COMPRAS DE VACUUM             *
000800*             : (VACUUM-DETAIL)                                  *
000900* LONGITUD    : 20 POSICIONES                                    *
001000******************************************************************
001100 01  CWVD-REGISTRO.
001200     05  CWVD-TRANS-ID                 PIC 9(10).
001300     05  CWVD-VACUUM-NUMBER            PIC 9(02).
001400*--> RELLENO PARA COMPLETAR LONGITUD DE REGISTRO ESTANDAR
001500     05  FILLER                        PIC X(08).

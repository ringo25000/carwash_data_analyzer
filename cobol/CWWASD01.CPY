000100******************************************************************
000200*               C O P Y   C W W A S D 0 1                        *
000300******************************************************************
000400* FECHA       : 18/03/1991                                       *
000500* PROGRAMADOR : MARVIN COZ (MCOZ)                                *
000600* APLICACION  : CARWASH - INGRESOS DIARIOS                       *
000700* DESCRIPCION : LAYOUT DEL HIJO DE LINEAS DE BAHIA DE LAVADO     *
000800*             : (WASHBAY-DETAIL)                                 *
000900* LONGITUD    : 30 POSICIONES                                    *
001000******************************************************************
001100 01  CWWD-REGISTRO.
001200     05  CWWD-TRANS-ID                 PIC 9(10).
001300     05  CWWD-BAY-NUMBER               PIC 9(02).
001400     05  CWWD-WASH-PURCHASE-TOTAL      PIC S9(5)V99.
001500*--> RELLENO PARA COMPLETAR LONGITUD DE REGISTRO ESTANDAR
001600     05  FILLER                        PIC X(11).
